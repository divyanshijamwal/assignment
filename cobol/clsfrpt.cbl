000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  CLSFRPT                                              *
000600*                                                                *
000700* AUTHOR :  R. RACINE                                           *
000800*                                                                *
000900* READS THE CLSFWORK FILE WRITTEN BY RECONMAT AND PRINTS THE     *
001000* CLASSIFIED-TRANSACTIONS REPORT - THREE SECTIONS PER SOURCE     *
001100* FILE (CLASS 5, 6, 7), EACH WITH ITS R-M2 MATCH-STATUS LABEL AS *
001200* THE SECTION HEADING, A DETAIL LINE PER RECORD, A "NO           *
001300* TRANSACTIONS" NOTICE WHEN THE SECTION IS EMPTY, AND A PER-     *
001400* SECTION RECORD COUNT AND AMOUNT TOTAL.                         *
001500*                                                                *
001600* A PARAMETER CARD MAY NAME WHICH CLASSES TO PRINT (ANY OF THE   *
001700* DIGITS 5, 6, 7 IN ANY ORDER) - BLANK DEFAULTS TO ALL THREE.    *
001800* SEE 100-GET-PARM.                                              *
001900******************************************************************
002000*
002100*    CL*01  03/22/90  RR   INITIAL VERSION - PRINT-LINE LAYOUT
002200*                          AND PARAM-CARD IDEA BORROWED FROM
002300*                          WRKSFINL'S REDEMPTION ANALYSIS REPORT
002400*    CL*02  11/09/90  DWS  Y2K REVIEW - WS-CURRENT-YEAR IS A
002500*                          2-DIGIT WINDOWED YEAR FOR THE REPORT
002600*                          BANNER ONLY, NOT USED IN ANY
002700*                          COMPARISON OR ARITHMETIC - NO CHANGE
002800*    CL*03  05/19/06  RR   RAISED WS-MAX-CLSF-RECS TO 4000 TO
002900*                          MATCH THE 2000-RECORD CEILING ON EACH
003000*                          SIDE OF RECONMAT'S OUTPUT
003010*    CL*04  06/02/07  RR   REQ 11290 - REPLACED THE INLINE
003020*                          PERFORM/END-PERFORM LOOPS WITH CALLED
003030*                          PARAGRAPHS, SHOP STANDARD NOW REQUIRES
003040*                          GO TO LOOP-BACK STYLE; ADDED THE
003050*                          WS-PARM-CLASSES-TBL REDEFINES VIEW OF
003060*                          THE PARAMETER CARD
003100*
003200       IDENTIFICATION DIVISION.
003300       PROGRAM-ID.    CLSFRPT.
003400       AUTHOR.        R. RACINE.
003500       INSTALLATION.  RECONCILIATION PROCESSING CENTER.
003600       DATE-WRITTEN.  03/22/90.
003700       DATE-COMPILED.
003800       SECURITY.      NON-CONFIDENTIAL.
003900*
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600*
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT CLSFWORK ASSIGN TO CLSFWORK
005000               ORGANIZATION IS SEQUENTIAL
005100               ACCESS MODE  IS SEQUENTIAL
005200               FILE STATUS  IS WS-CLSFWORK-STATUS.
005300*
005400           SELECT CLSFRPT ASSIGN TO CLSFRPT
005500               ORGANIZATION IS SEQUENTIAL
005600               ACCESS MODE  IS SEQUENTIAL
005700               FILE STATUS  IS WS-CLSFRPT-STATUS.
005800*
005900       DATA DIVISION.
006000       FILE SECTION.
006100*
006200       FD  CLSFWORK
006300           RECORDING MODE IS F
006400           LABEL RECORDS ARE STANDARD
006500           BLOCK CONTAINS 0 RECORDS.
006600       COPY CLSFREC.
006700*
006800       FD  CLSFRPT
006900           RECORDING MODE IS F
007000           LABEL RECORDS ARE STANDARD
007100           BLOCK CONTAINS 0 RECORDS.
007200       01  CLSFRPT-REC                 PIC X(132).
007300*
007400       WORKING-STORAGE SECTION.
007500*
007600       77  WS-MAX-CLSF-RECS            PIC S9(4) COMP-3 VALUE +4000.
007700       77  WS-SUB                      PIC S9(4) COMP   VALUE +0.
007800*
007900       01  FILE-STATUS-CODES.
008000           05  WS-CLSFWORK-STATUS      PIC X(2) VALUE SPACES.
008100               88  CLSFWORK-OK             VALUE '00'.
008200               88  CLSFWORK-EOF            VALUE '10'.
008300           05  WS-CLSFRPT-STATUS       PIC X(2) VALUE SPACES.
008400               88  CLSFRPT-OK              VALUE '00'.
008450           05  FILLER                  PIC X(1).
008500*
008600       01  WS-SWITCHES.
008700           05  WS-CLSFWORK-EOF-SW      PIC X(1) VALUE 'N'.
008800               88  WS-CLSFWORK-EOF         VALUE 'Y'.
008850           05  FILLER                  PIC X(1).
008900*
009000       01  WS-COUNTERS.
009100           05  WS-CLSF-REC-COUNT       PIC S9(7) COMP-3 VALUE +0.
009150           05  FILLER                  PIC X(1).
009200*
009300*    --- SELECTION PARAMETER (R-O1) - A BLANK CARD SELECTS ALL
009400*        THREE CLASSES; OTHERWISE ONLY THE DIGITS PRESENT (5,
009500*        6 AND/OR 7, IN ANY ORDER) ARE SELECTED ---
009600       01  WS-PARM-RECORD.
009700           05  WS-PARM-CLASSES         PIC X(3) VALUE SPACES.
009750           05  FILLER                  PIC X(1).
009760*
009765*    CL*04  06/02/07  RR   REQ 11290 - ADDED THIS DIGIT-TABLE
009770*                          VIEW OF THE PARAMETER CARD SO
009775*                          100-GET-PARM COULD DROP ITS REF-
009780*                          MODIFIED SCAN FOR AN INDEXED ONE,
009785*                          PER THE NEW SHOP GO TO LOOP-BACK
009790*                          STANDARD
009795       01  WS-PARM-CLASSES-TBL REDEFINES WS-PARM-RECORD.
009796           05  WS-PARM-CLASS-DIGIT OCCURS 3 TIMES PIC X(1).
009797           05  FILLER                  PIC X(1).
009800*
009900       01  WS-CLASS-SELECT.
010000           05  WS-SELECT-CLASS-5-SW    PIC X(1) VALUE 'Y'.
010100               88  WS-SELECT-CLASS-5       VALUE 'Y'.
010200           05  WS-SELECT-CLASS-6-SW    PIC X(1) VALUE 'Y'.
010300               88  WS-SELECT-CLASS-6       VALUE 'Y'.
010400           05  WS-SELECT-CLASS-7-SW    PIC X(1) VALUE 'Y'.
010500               88  WS-SELECT-CLASS-7       VALUE 'Y'.
010550           05  FILLER                  PIC X(1).
010600*
010700*    --- IN-MEMORY COPY OF EVERY RECORD ON CLSFWORK ---
010800       01  CLSF-TABLE-AREA.
010900           05  CLSF-TABLE OCCURS 4000 TIMES
011000                          INDEXED BY CLX-IDX.
011100               COPY CLSFREC REPLACING ==01  CLSF-WORK-RECORD==
011200                                    BY ==10  CLSF-TAB-ENTRY==.
011300*
011400       01  WS-SECTION-TOTALS.
011500           05  WS-SECTION-COUNT        PIC S9(7) COMP-3 VALUE +0.
011600           05  WS-SECTION-AMOUNT-SUM   PIC S9(11)V9999  VALUE +0.
011650           05  FILLER                  PIC X(1).
011700*
011800       01  WS-CURRENT-DATE-TIME.
011900           05  WS-CURRENT-DATE.
012000               10  WS-CURRENT-YEAR     PIC 9(2).
012100               10  WS-CURRENT-MONTH    PIC 9(2).
012200               10  WS-CURRENT-DAY      PIC 9(2).
012300           05  WS-CURRENT-TIME.
012400               10  WS-CURRENT-HOUR     PIC 9(2).
012500               10  WS-CURRENT-MINUTE   PIC 9(2).
012600               10  WS-CURRENT-SECOND   PIC 9(2).
012700               10  WS-CURRENT-HSEC     PIC 9(2).
012750           05  FILLER                  PIC X(1).
012800*
012900*    --- PRINT LINES - BUILT HERE, MOVED TO CLSFRPT-REC AND
013000*        WRITTEN, THE WAY SAM3ABND BUILDS REPORT-RECORD FROM
013100*        ITS NAMED 01-LEVELS ---
013200       01  RPT-HEADING.
013300           05  FILLER                  PIC X(36) VALUE
013400               'CLASSIFIED RECONCILIATION REPORT   '.
013500           05  FILLER                  PIC X(6)  VALUE 'DATE: '.
013600           05  RPT-HDG-MM              PIC 99.
013700           05  FILLER                  PIC X(1)  VALUE '/'.
013800           05  RPT-HDG-DD              PIC 99.
013900           05  FILLER                  PIC X(1)  VALUE '/'.
014000           05  RPT-HDG-YY              PIC 99.
014100           05  FILLER                  PIC X(82) VALUE SPACES.
014200*
014300       01  RPT-SECTION-HDR.
014400           05  FILLER                  PIC X(12) VALUE SPACES.
014500           05  RPT-HDR-FILE-LABEL      PIC X(11) VALUE SPACES.
014600           05  RPT-HDR-MATCH-LABEL     PIC X(76) VALUE SPACES.
014700           05  FILLER                  PIC X(33) VALUE SPACES.
014800*
014900       01  RPT-DETAIL.
015000           05  FILLER                  PIC X(5)  VALUE SPACES.
015100           05  RPT-DET-PIN             PIC X(9).
015200           05  FILLER                  PIC X(3)  VALUE SPACES.
015300           05  RPT-DET-TYPE            PIC X(20).
015400           05  FILLER                  PIC X(3)  VALUE SPACES.
015500           05  RPT-DET-AMOUNT          PIC Z(9)9.99-.
015600           05  FILLER                  PIC X(3)  VALUE SPACES.
015700           05  RPT-DET-VARIANCE        PIC Z(9)9.9999-.
015800           05  FILLER                  PIC X(59) VALUE SPACES.
015900*
016000       01  RPT-NO-TRANS.
016100           05  FILLER                  PIC X(12) VALUE SPACES.
016200           05  RPT-NOTRANS-TEXT        PIC X(40) VALUE SPACES.
016300           05  FILLER                  PIC X(80) VALUE SPACES.
016400*
016500       01  RPT-SECTION-TOTAL.
016600           05  FILLER                  PIC X(12) VALUE SPACES.
016700           05  FILLER                  PIC X(14) VALUE 'RECORD COUNT: '.
016800           05  RPT-TOT-COUNT            PIC ZZZ,ZZ9.
016900           05  FILLER                  PIC X(10) VALUE SPACES.
017000           05  FILLER                  PIC X(14) VALUE 'AMOUNT TOTAL: '.
017100           05  RPT-TOT-AMOUNT           PIC Z(9)9.99-.
017200           05  FILLER                  PIC X(61) VALUE SPACES.
017300*
017400       01  ABEND-TEST-AREA.
017500           05  ABEND-TEST              PIC X(2) VALUE SPACES.
017600           05  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
017700*
017800******************************************************************
017900       PROCEDURE DIVISION.
018000******************************************************************
018100*
018200       000-MAIN.
018300           PERFORM 100-GET-PARM           THRU 100-EXIT.
018400           PERFORM 200-OPEN-FILES         THRU 200-EXIT.
018500           PERFORM 300-LOAD-CLSF-TABLE    THRU 300-EXIT.
018600           PERFORM 400-PRINT-HEADING      THRU 400-EXIT.
018700           PERFORM 500-PRINT-STMT-SECS    THRU 500-EXIT.
018800           PERFORM 600-PRINT-SETL-SECS    THRU 600-EXIT.
018900           PERFORM 700-CLOSE-FILES        THRU 700-EXIT.
019000           GOBACK.
019100*
019200*    100-GET-PARM - A BLANK OR MISSING CARD LEAVES ALL THREE
019300*    SWITCHES AT THEIR INITIAL 'Y' (SELECT EVERYTHING).  A
019400*    NON-BLANK CARD TURNS OFF EVERY CLASS NOT NAMED IN IT.
019500*
019600*    CL*04  06/02/07  RR   REQ 11290 - REPLACED THE INLINE
019700*                          PERFORM/END-PERFORM LOOPS IN THIS
019800*                          PROGRAM WITH CALLED PARAGRAPHS, SHOP
019900*                          STANDARD NOW REQUIRES GO TO LOOP-BACK
020000*                          STYLE - SCAN BELOW NOW WALKS THE
020100*                          WS-PARM-CLASS-DIGIT TABLE VIEW
020200*
020300       100-GET-PARM.
020400           ACCEPT WS-PARM-RECORD.
020500           IF WS-PARM-CLASSES NOT = SPACES
020600               MOVE 'N' TO WS-SELECT-CLASS-5-SW
020700               MOVE 'N' TO WS-SELECT-CLASS-6-SW
020800               MOVE 'N' TO WS-SELECT-CLASS-7-SW
020900               MOVE 1 TO WS-SUB
021000               PERFORM 110-SCAN-PARM-DIGIT THRU 110-EXIT
021100           END-IF.
021200       100-EXIT.
021300           EXIT.
021400*
021500       110-SCAN-PARM-DIGIT.
021600           IF WS-SUB > 3
021700               GO TO 110-EXIT
021800           END-IF.
021900           EVALUATE WS-PARM-CLASS-DIGIT(WS-SUB)
022000               WHEN '5'
022100                   MOVE 'Y' TO WS-SELECT-CLASS-5-SW
022200               WHEN '6'
022300                   MOVE 'Y' TO WS-SELECT-CLASS-6-SW
022400               WHEN '7'
022500                   MOVE 'Y' TO WS-SELECT-CLASS-7-SW
022600           END-EVALUATE.
022700           ADD 1 TO WS-SUB.
022800           GO TO 110-SCAN-PARM-DIGIT.
022900       110-EXIT.
023000           EXIT.
023100*
023200       200-OPEN-FILES.
023300           OPEN INPUT  CLSFWORK.
023400           OPEN OUTPUT CLSFRPT.
023500           IF NOT CLSFWORK-OK
023600               DISPLAY 'CLSFRPT - CANNOT OPEN CLSFWORK RC='
023700                       WS-CLSFWORK-STATUS
023800               MOVE 16 TO RETURN-CODE
023900               GO TO 900-ABORT-RUN
024000           END-IF.
024100           IF NOT CLSFRPT-OK
024200               DISPLAY 'CLSFRPT - CANNOT OPEN CLSFRPT RC='
024300                       WS-CLSFRPT-STATUS
024400               MOVE 16 TO RETURN-CODE
024500               GO TO 900-ABORT-RUN
024600           END-IF.
024700       200-EXIT.
024800           EXIT.
024900*
025000*    300-LOAD-CLSF-TABLE - BUFFERS EVERY CLSFWORK RECORD SO EACH
025100*    SECTION BELOW CAN BE WALKED AGAINST THE SAME TABLE.
025200*
025300       300-LOAD-CLSF-TABLE.
025400           PERFORM 310-READ-CLSFWORK THRU 310-EXIT.
025500           PERFORM 315-LOAD-ONE-CLSF-ROW THRU 315-EXIT.
025600       300-EXIT.
025700           EXIT.
025800*
025900       310-READ-CLSFWORK.
026000           READ CLSFWORK
026100               AT END MOVE 'Y' TO WS-CLSFWORK-EOF-SW.
026200           IF NOT CLSFWORK-EOF AND NOT CLSFWORK-OK
026300               DISPLAY 'CLSFRPT - CLSFWORK READ ERROR RC='
026400                       WS-CLSFWORK-STATUS
026500               MOVE 16 TO RETURN-CODE
026600               GO TO 900-ABORT-RUN
026700           END-IF.
026800       310-EXIT.
026900           EXIT.
027000*
027100       315-LOAD-ONE-CLSF-ROW.
027200           IF WS-CLSFWORK-EOF
027300               GO TO 315-EXIT
027400           END-IF.
027500           IF WS-CLSF-REC-COUNT < WS-MAX-CLSF-RECS
027600               ADD 1 TO WS-CLSF-REC-COUNT
027700               SET CLX-IDX TO WS-CLSF-REC-COUNT
027800               MOVE CLSF-WORK-RECORD TO CLSF-TAB-ENTRY(CLX-IDX)
027900           END-IF.
028000           PERFORM 310-READ-CLSFWORK THRU 310-EXIT.
028100           GO TO 315-LOAD-ONE-CLSF-ROW.
028200       315-EXIT.
028300           EXIT.
028400*
028500       400-PRINT-HEADING.
028600           ACCEPT WS-CURRENT-DATE FROM DATE.
028700           MOVE WS-CURRENT-MONTH TO RPT-HDG-MM.
028800           MOVE WS-CURRENT-DAY   TO RPT-HDG-DD.
028900           MOVE WS-CURRENT-YEAR  TO RPT-HDG-YY.
029000           WRITE CLSFRPT-REC FROM RPT-HEADING AFTER PAGE.
029100           PERFORM 520-CHECK-WRITE THRU 520-EXIT.
029200       400-EXIT.
029300           EXIT.
029400*
029500*    500-PRINT-STMT-SECS (R-O1/R-O2) - STATEMENT SECTIONS ARE
029600*    CLASS 5 AND 7; CLASS 6 NEVER OCCURS ON THE STATEMENT SIDE
029700*    (PER R-M2) SO ITS SECTION IS ALWAYS A "NO TRANSACTIONS"
029800*    NOTICE WHEN SELECTED.
029900*
030000       500-PRINT-STMT-SECS.
030100           IF WS-SELECT-CLASS-5
030200               MOVE 'STATEMENT: ' TO RPT-HDR-FILE-LABEL
030300               MOVE 'PRESENT IN BOTH' TO RPT-HDR-MATCH-LABEL
030400               MOVE 5 TO ABEND-TEST-N
030500               PERFORM 510-PRINT-ONE-SECTION THRU 510-EXIT
030600           END-IF.
030700           IF WS-SELECT-CLASS-6
030800               MOVE 'STATEMENT: ' TO RPT-HDR-FILE-LABEL
030900               MOVE SPACES TO RPT-HDR-MATCH-LABEL
031000               MOVE 'PRESENT IN THE SETTLEMENT FILE BUT'
031100                    TO RPT-HDR-MATCH-LABEL(1:34)
031200               MOVE 'NOT IN THE PARTNER STATEMENT FILE'
031300                    TO RPT-HDR-MATCH-LABEL(36:33)
031400               MOVE 6 TO ABEND-TEST-N
031500               PERFORM 510-PRINT-ONE-SECTION THRU 510-EXIT
031600           END-IF.
031700           IF WS-SELECT-CLASS-7
031800               MOVE 'STATEMENT: ' TO RPT-HDR-FILE-LABEL
031900               MOVE SPACES TO RPT-HDR-MATCH-LABEL
032000               MOVE 'NOT PRESENT IN THE SETTLEMENT FILE BUT'
032100                    TO RPT-HDR-MATCH-LABEL(1:38)
032200               MOVE 'PRESENT IN THE PARTNER STATEMENT FILE'
032300                    TO RPT-HDR-MATCH-LABEL(40:37)
032400               MOVE 7 TO ABEND-TEST-N
032500               PERFORM 510-PRINT-ONE-SECTION THRU 510-EXIT
032600           END-IF.
032700       500-EXIT.
032800           EXIT.
032900*
033000*    600-PRINT-SETL-SECS - SETTLEMENT SECTIONS ARE CLASS 5 AND 6;
033100*    CLASS 7 NEVER OCCURS ON THE SETTLEMENT SIDE SO ITS SECTION
033200*    IS ALWAYS A "NO TRANSACTIONS" NOTICE WHEN SELECTED.
033300*
033400       600-PRINT-SETL-SECS.
033500           IF WS-SELECT-CLASS-5
033600               MOVE 'SETTLEMENT:' TO RPT-HDR-FILE-LABEL
033700               MOVE 'PRESENT IN BOTH' TO RPT-HDR-MATCH-LABEL
033800               MOVE 5 TO ABEND-TEST-N
033900               PERFORM 610-PRINT-ONE-SECTION THRU 610-EXIT
034000           END-IF.
034100           IF WS-SELECT-CLASS-6
034200               MOVE 'SETTLEMENT:' TO RPT-HDR-FILE-LABEL
034300               MOVE SPACES TO RPT-HDR-MATCH-LABEL
034400               MOVE 'PRESENT IN THE SETTLEMENT FILE BUT'
034500                    TO RPT-HDR-MATCH-LABEL(1:34)
034600               MOVE 'NOT IN THE PARTNER STATEMENT FILE'
034700                    TO RPT-HDR-MATCH-LABEL(36:33)
034800               MOVE 6 TO ABEND-TEST-N
034900               PERFORM 610-PRINT-ONE-SECTION THRU 610-EXIT
035000           END-IF.
035100           IF WS-SELECT-CLASS-7
035200               MOVE 'SETTLEMENT:' TO RPT-HDR-FILE-LABEL
035300               MOVE SPACES TO RPT-HDR-MATCH-LABEL
035400               MOVE 'NOT PRESENT IN THE SETTLEMENT FILE BUT'
035500                    TO RPT-HDR-MATCH-LABEL(1:38)
035600               MOVE 'PRESENT IN THE PARTNER STATEMENT FILE'
035700                    TO RPT-HDR-MATCH-LABEL(40:37)
035800               MOVE 7 TO ABEND-TEST-N
035900               PERFORM 610-PRINT-ONE-SECTION THRU 610-EXIT
036000           END-IF.
036100       600-EXIT.
036200           EXIT.
036300*
036400*    510-PRINT-ONE-SECTION - ONE STATEMENT-SIDE SECTION.  THE
036500*    WANTED CLASS IS CARRIED IN ABEND-TEST-N (SET BY THE CALLER)
036600*    SINCE NO OTHER WORKING-STORAGE FIELD IS FREE AT THIS POINT
036700*    IN THE CALL CHAIN WITHOUT ADDING A NEW ONE.
036800*
036900       510-PRINT-ONE-SECTION.
037000           WRITE CLSFRPT-REC FROM RPT-SECTION-HDR AFTER 2.
037100           PERFORM 520-CHECK-WRITE THRU 520-EXIT.
037200           MOVE 0 TO WS-SECTION-COUNT.
037300           MOVE 0 TO WS-SECTION-AMOUNT-SUM.
037400           SET CLX-IDX TO 1.
037500           PERFORM 515-SCAN-STMT-SIDE THRU 515-EXIT.
037600           IF WS-SECTION-COUNT = 0
037700               PERFORM 660-PRINT-NO-TRANS THRU 660-EXIT
037800           ELSE
037900               PERFORM 670-PRINT-SECTION-TOTAL THRU 670-EXIT
038000           END-IF.
038100       510-EXIT.
038200           EXIT.
038300*
038400       515-SCAN-STMT-SIDE.
038500           IF CLX-IDX > WS-CLSF-REC-COUNT
038600               GO TO 515-EXIT
038700           END-IF.
038800           IF CLSF-FROM-STATEMENT IN CLSF-TAB-ENTRY(CLX-IDX)
038900               AND CLSF-CLASS IN CLSF-TAB-ENTRY(CLX-IDX)
039000                              = ABEND-TEST-N
039100               PERFORM 650-PRINT-DETAIL THRU 650-EXIT
039200           END-IF.
039300           SET CLX-IDX UP BY 1.
039400           GO TO 515-SCAN-STMT-SIDE.
039500       515-EXIT.
039600           EXIT.
039700*
039800*    610-PRINT-ONE-SECTION - SAME AS 510 BUT WALKS THE
039900*    SETTLEMENT-SIDE RECORDS.
040000*
040100       610-PRINT-ONE-SECTION.
040200           WRITE CLSFRPT-REC FROM RPT-SECTION-HDR AFTER 2.
040300           PERFORM 520-CHECK-WRITE THRU 520-EXIT.
040400           MOVE 0 TO WS-SECTION-COUNT.
040500           MOVE 0 TO WS-SECTION-AMOUNT-SUM.
040600           SET CLX-IDX TO 1.
040700           PERFORM 615-SCAN-SETL-SIDE THRU 615-EXIT.
040800           IF WS-SECTION-COUNT = 0
040900               PERFORM 660-PRINT-NO-TRANS THRU 660-EXIT
041000           ELSE
041100               PERFORM 670-PRINT-SECTION-TOTAL THRU 670-EXIT
041200           END-IF.
041300       610-EXIT.
041400           EXIT.
041500*
041600       615-SCAN-SETL-SIDE.
041700           IF CLX-IDX > WS-CLSF-REC-COUNT
041800               GO TO 615-EXIT
041900           END-IF.
042000           IF CLSF-FROM-SETTLEMENT IN CLSF-TAB-ENTRY(CLX-IDX)
042100               AND CLSF-CLASS IN CLSF-TAB-ENTRY(CLX-IDX)
042200                              = ABEND-TEST-N
042300               PERFORM 650-PRINT-DETAIL THRU 650-EXIT
042400           END-IF.
042500           SET CLX-IDX UP BY 1.
042600           GO TO 615-SCAN-SETL-SIDE.
042700       615-EXIT.
042800           EXIT.
042900*
043000*    520-CHECK-WRITE - COMMON WRITE-ERROR CHECK FOR CLSFRPT.
043100*
043200       520-CHECK-WRITE.
043300           IF NOT CLSFRPT-OK
043400               DISPLAY 'CLSFRPT - CLSFRPT WRITE ERROR RC='
043500                       WS-CLSFRPT-STATUS
043600               MOVE 16 TO RETURN-CODE
043700               GO TO 900-ABORT-RUN
043800           END-IF.
043900       520-EXIT.
044000           EXIT.
044100*
044200*    650-PRINT-DETAIL - CLX-IDX POINTS AT THE QUALIFYING ENTRY.
044300*    VARIANCE PRINTS BLANK UNLESS THE ENTRY CARRIES ONE (CLASS
044400*    5 RECORDS ONLY, PER CLSF-VARIANCE-PRESENT-SW).
044500*
044600       650-PRINT-DETAIL.
044700           ADD 1 TO WS-SECTION-COUNT.
044800           MOVE SPACES TO RPT-DETAIL.
044900           MOVE CLSF-PIN  IN CLSF-TAB-ENTRY(CLX-IDX) TO RPT-DET-PIN.
045000           MOVE CLSF-TYPE IN CLSF-TAB-ENTRY(CLX-IDX) TO RPT-DET-TYPE.
045100           MOVE CLSF-AMOUNT IN CLSF-TAB-ENTRY(CLX-IDX)
045200               TO RPT-DET-AMOUNT.
045300           ADD CLSF-AMOUNT IN CLSF-TAB-ENTRY(CLX-IDX)
045400               TO WS-SECTION-AMOUNT-SUM.
045500           IF CLSF-VARIANCE-PRESENT IN CLSF-TAB-ENTRY(CLX-IDX)
045600               MOVE CLSF-VARIANCE IN CLSF-TAB-ENTRY(CLX-IDX)
045700                   TO RPT-DET-VARIANCE
045800           END-IF.
045900           WRITE CLSFRPT-REC FROM RPT-DETAIL.
046000           PERFORM 520-CHECK-WRITE THRU 520-EXIT.
046100       650-EXIT.
046200           EXIT.
046300*
046400       660-PRINT-NO-TRANS.
046500           MOVE SPACES TO RPT-NO-TRANS.
046600           MOVE 'NO TRANSACTIONS' TO RPT-NOTRANS-TEXT.
046700           WRITE CLSFRPT-REC FROM RPT-NO-TRANS.
046800           PERFORM 520-CHECK-WRITE THRU 520-EXIT.
046900       660-EXIT.
047000           EXIT.
047100*
047200       670-PRINT-SECTION-TOTAL.
047300           MOVE WS-SECTION-COUNT TO RPT-TOT-COUNT.
047400           MOVE WS-SECTION-AMOUNT-SUM TO RPT-TOT-AMOUNT.
047500           WRITE CLSFRPT-REC FROM RPT-SECTION-TOTAL.
047600           PERFORM 520-CHECK-WRITE THRU 520-EXIT.
047700       670-EXIT.
047800           EXIT.
047900*
048000       700-CLOSE-FILES.
048100           CLOSE CLSFWORK.
048200           CLOSE CLSFRPT.
048300       700-EXIT.
048400           EXIT.
048500*
048600       900-ABORT-RUN.
048700           DISPLAY 'CLSFRPT - TERMINATING, CLSFWORK RECS='
048800                   WS-CLSF-REC-COUNT.
048900           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049000           GOBACK.
