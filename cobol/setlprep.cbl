000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  SETLPREP                                             *
000600*                                                                *
000700* AUTHOR :  J. SAYLES                                           *
000800*                                                                *
000900* READS THE RAW INTERNAL SETTLEMENT EXTRACT, STRIPS THE REPORT  *
001000* HEADER ROWS, CONVERTS THE LOCAL-CURRENCY PAYOUT AMOUNT TO USD  *
001100* USING THE API EXCHANGE RATE COLUMN, NORMALIZES THE TWO PIN    *
001200* COLUMNS AND WRITES SETLWORK (LAYOUT SETLREC) FOR RECONMAT.    *
001300*                                                                *
001400* THE SETTLEMENT EXTRACT CARRIES 2 BANNER LINES, A COLUMN-       *
001500* HEADING LINE ON ROW 3, THEN DATA STARTING ROW 4.               *
001600******************************************************************
001700*
001800*    CL*01  08/14/89  RR   INITIAL VERSION
001900*    CL*02  09/30/89  RR   REQ 10118 - SPLIT SET-MATCH-PIN (COL B,
002000*                          USED FOR MATCHING) FROM SET-PARTNER-PIN
002100*                          (COL D, DUP DETECTION ONLY)
002200*    CL*03  01/14/90  JS   PAYOUT COLUMN ARRIVES WITH COMMA
002300*                          THOUSANDS SEPARATORS - ADDED 620-STRIP
002400*    CL*04  07/11/01  KLM  WIDENED SET-AMOUNT-USD TO 4 DECIMALS,
002500*                          COMPUTE NOW RUNS WITH ROUNDED
002600*    CL*05  05/19/06  RR   RAISED WS-MAX-SETL-RECS TO 2000
002610*    CL*06  06/02/07  RR   REQ 11290 - REPLACED THE INLINE
002620*                          PERFORM/END-PERFORM SCAN LOOPS WITH
002630*                          CALLED PARAGRAPHS, SHOP STANDARD NOW
002640*                          REQUIRES GO TO LOOP-BACK STYLE
002700*
002800       IDENTIFICATION DIVISION.
002900       PROGRAM-ID.    SETLPREP.
003000       AUTHOR.        J. SAYLES.
003100       INSTALLATION.  RECONCILIATION PROCESSING CENTER.
003200       DATE-WRITTEN.  08/14/89.
003300       DATE-COMPILED.
003400       SECURITY.      NON-CONFIDENTIAL.
003500*
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200*
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SETLRAW  ASSIGN TO SETLRAW
004600               ORGANIZATION IS SEQUENTIAL
004700               ACCESS MODE  IS SEQUENTIAL
004800               FILE STATUS  IS WS-SETLRAW-STATUS.
004900*
005000           SELECT SETLWORK ASSIGN TO SETLWORK
005100               ORGANIZATION IS SEQUENTIAL
005200               ACCESS MODE  IS SEQUENTIAL
005300               FILE STATUS  IS WS-SETLWORK-STATUS.
005400*
005500       DATA DIVISION.
005600       FILE SECTION.
005700*
005800       FD  SETLRAW
005900           RECORDING MODE IS F
006000           LABEL RECORDS ARE STANDARD
006100           BLOCK CONTAINS 0 RECORDS.
006200       01  SETL-RAW-RECORD.
006300           05  SETL-RAW-COL-A          PIC X(15).
006400           05  SETL-RAW-COL-B          PIC X(11).
006500           05  FILLER                  PIC X(10).
006600           05  SETL-RAW-COL-D          PIC X(11).
006700           05  FILLER                  PIC X(10).
006800           05  SETL-RAW-COL-F          PIC X(20).
006900           05  FILLER                  PIC X(40).
007000           05  SETL-RAW-COL-K          PIC X(17).
007100           05  FILLER                  PIC X(10).
007200           05  SETL-RAW-COL-M          PIC X(13).
007300*
007400       FD  SETLWORK
007500           RECORDING MODE IS F
007600           LABEL RECORDS ARE STANDARD
007700           BLOCK CONTAINS 0 RECORDS.
007800       COPY SETLREC.
007900*
008000       WORKING-STORAGE SECTION.
008100*
008200       77  WS-MAX-SETL-RECS            PIC S9(4) COMP-3 VALUE +2000.
008300       77  WS-SUB                      PIC S9(4) COMP   VALUE +0.
008400       77  WS-SUB2                     PIC S9(4) COMP   VALUE +0.
008500*
008600       01  FILE-STATUS-CODES.
008700           05  WS-SETLRAW-STATUS       PIC X(2) VALUE SPACES.
008800               88  SETLRAW-OK              VALUE '00'.
008900               88  SETLRAW-EOF             VALUE '10'.
009000           05  WS-SETLWORK-STATUS      PIC X(2) VALUE SPACES.
009100               88  SETLWORK-OK             VALUE '00'.
009150           05  FILLER                  PIC X(1).
009200*
009300       01  WS-SWITCHES.
009400           05  WS-RAW-EOF-SW           PIC X(1) VALUE 'N'.
009500               88  WS-RAW-EOF              VALUE 'Y'.
009600           05  WS-TEXT-VALID-SW        PIC X(1) VALUE 'N'.
009700               88  WS-TEXT-IS-VALID        VALUE 'Y'.
009800           05  WS-TEXT-NEG-SW          PIC X(1) VALUE 'N'.
009900               88  WS-TEXT-IS-NEG           VALUE 'Y'.
009950           05  FILLER                  PIC X(1).
010000*
010100       01  WS-COUNTERS.
010200           05  WS-RAW-ROW-NUM          PIC S9(7) COMP-3 VALUE +0.
010300           05  WS-REC-COUNT            PIC S9(7) COMP-3 VALUE +0.
010400           05  WS-PIN-ENTRY-COUNT      PIC S9(7) COMP-3 VALUE +0.
010500           05  WS-SCAN-POS             PIC S9(4) COMP   VALUE +0.
010600           05  WS-TEXT-LEN             PIC S9(4) COMP   VALUE +0.
010700           05  WS-DOT-POS              PIC S9(4) COMP   VALUE +0.
010800           05  WS-INT-LEN              PIC S9(4) COMP   VALUE +0.
010900           05  WS-DEC-LEN              PIC S9(4) COMP   VALUE +0.
011000           05  WS-INT-START-POS        PIC S9(4) COMP   VALUE +0.
011050           05  FILLER                  PIC X(1).
011100*
011200*    --- GENERAL-PURPOSE COMMA-STRIP / NUMERIC-TEXT WORK AREA
011300*        SHARED BY THE PAYOUT-AMOUNT PARSE AND THE RATE PARSE
011400*        (R-T1, R-T2) ---
011500       01  WS-NUMTEXT-AREA.
011600           05  WS-RAW-TEXT             PIC X(20) VALUE SPACES.
011700           05  WS-CLEAN-TEXT           PIC X(20) VALUE SPACES.
011800           05  WS-CLEAN-LEN            PIC S9(4) COMP VALUE +0.
011850           05  FILLER                  PIC X(1).
011900*
012000*    --- 11-DIGIT INTEGER / 2-DIGIT DECIMAL BUFFER, REDEFINED AS
012100*        AN UNSIGNED PACKED NUMBER ONCE ZERO-FILLED - USED FOR
012200*        THE PAYOUT AMOUNT (R-T2) ---
012300       01  WS-AMT-DIGIT-AREA.
012400           05  WS-AMT-DIGIT-TEXT.
012500               10  WS-AMT-INT-TEXT     PIC X(11).
012600               10  WS-AMT-DEC-TEXT     PIC X(2).
012650           05  FILLER                  PIC X(1).
012700       01  WS-AMT-DIGIT-NUM REDEFINES WS-AMT-DIGIT-AREA
012800                                     PIC 9(11)V99.
012900*
013000*    --- 5-DIGIT INTEGER / 6-DIGIT DECIMAL BUFFER FOR THE API
013100*        EXCHANGE RATE (R-T1) ---
013200       01  WS-RATE-DIGIT-AREA.
013300           05  WS-RATE-DIGIT-TEXT.
013400               10  WS-RATE-INT-TEXT    PIC X(5).
013500               10  WS-RATE-DEC-TEXT    PIC X(6).
013550           05  FILLER                  PIC X(1).
013600       01  WS-RATE-DIGIT-NUM REDEFINES WS-RATE-DIGIT-AREA
013700                                     PIC 9(5)V9(6).
013800*
013900*    --- PIN NORMALIZE WORK AREA (R-T3) ---
014000       01  WS-PIN-NORM-AREA.
014100           05  WS-PIN-NORM-TEXT        PIC X(11) VALUE SPACES.
014200           05  WS-PIN-NORM-LEN         PIC S9(4) COMP VALUE +0.
014250           05  FILLER                  PIC X(1).
014300*
014400*    --- DISTINCT-PIN / OCCURRENCE-COUNT TABLE (DUP DETECTION ON
014500*        SET-PARTNER-PIN, COLUMN D) ---
014600       01  PIN-COUNT-AREA.
014700           05  PIN-COUNT-TABLE OCCURS 2000 TIMES
014800                                INDEXED BY PCT-IDX.
014900               10  PCT-PIN             PIC X(11).
015000               10  PCT-OCCURS          PIC S9(4) COMP-3.
015050               10  FILLER              PIC X(1).
015100*
015200*    --- IN-MEMORY COPY OF EVERY DATA RECORD ON SETLRAW ---
015300       01  SETL-TABLE-AREA.
015400           05  SETL-TABLE OCCURS 2000 TIMES
015500                          INDEXED BY STL-IDX.
015600               COPY SETLREC REPLACING ==01  SETL-WORK-RECORD==
015700                                    BY ==10  SETL-TAB-ENTRY==.
015800*
015900       01  ABEND-TEST-AREA.
016000           05  ABEND-TEST              PIC X(2) VALUE SPACES.
016100           05  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
016150           05  FILLER                  PIC X(1).
016200*
016300******************************************************************
016400       PROCEDURE DIVISION.
016500******************************************************************
016600*
016700       000-MAIN.
016800           PERFORM 200-OPEN-FILES       THRU 200-EXIT.
016900           PERFORM 300-LOAD-RAW-RECORDS THRU 300-EXIT.
017000           PERFORM 400-COUNT-PINS       THRU 400-EXIT.
017100           PERFORM 500-TAG-AND-WRITE    THRU 500-EXIT.
017200           PERFORM 700-CLOSE-FILES      THRU 700-EXIT.
017300           GOBACK.
017400*
017500       200-OPEN-FILES.
017600           OPEN INPUT  SETLRAW.
017700           OPEN OUTPUT SETLWORK.
017800           IF NOT SETLRAW-OK
017900               DISPLAY 'SETLPREP - CANNOT OPEN SETLRAW  RC='
018000                       WS-SETLRAW-STATUS
018100               MOVE 16 TO RETURN-CODE
018200               GO TO 900-ABORT-RUN
018300           END-IF.
018400           IF NOT SETLWORK-OK
018500               DISPLAY 'SETLPREP - CANNOT OPEN SETLWORK RC='
018600                       WS-SETLWORK-STATUS
018700               MOVE 16 TO RETURN-CODE
018800               GO TO 900-ABORT-RUN
018900           END-IF.
019000       200-EXIT.
019100           EXIT.
019200*
019300*    300-LOAD-RAW-RECORDS - DISCARDS RAW ROWS 1-3 (ROW 3 IS THE
019400*    COLUMN HEADING), LOADS EVERY DATA ROW, PARSES THE AMOUNT AND
019500*    RATE (R-T1/R-T2) AND NORMALIZES BOTH PIN COLUMNS (R-T3).
019600*
019700       300-LOAD-RAW-RECORDS.
019800           PERFORM 310-READ-SETLRAW THRU 310-EXIT.
019900           PERFORM 320-PROCESS-ONE-RAW-ROW THRU 320-EXIT
020000               UNTIL WS-RAW-EOF.
020100       300-EXIT.
020200           EXIT.
020300*
020400       310-READ-SETLRAW.
020500           READ SETLRAW
020600               AT END MOVE 'Y' TO WS-RAW-EOF-SW.
020700           IF NOT SETLRAW-EOF AND NOT SETLRAW-OK
020800               DISPLAY 'SETLPREP - SETLRAW READ ERROR RC='
020900                       WS-SETLRAW-STATUS
021000               MOVE 16 TO RETURN-CODE
021100               GO TO 900-ABORT-RUN
021200           END-IF.
021300           ADD 1 TO WS-RAW-ROW-NUM.
021400       310-EXIT.
021500           EXIT.
021600*
021700*    ROWS 1 AND 2 ARE BANNER LINES, ROW 3 IS THE COLUMN HEADING -
021800*    ALL DISCARDED.  DATA BEGINS ON ROW 4.
021900*
022000       320-PROCESS-ONE-RAW-ROW.
022100           IF WS-RAW-ROW-NUM > 3
022200               AND WS-REC-COUNT < WS-MAX-SETL-RECS
022300               ADD 1 TO WS-REC-COUNT
022400               SET STL-IDX TO WS-REC-COUNT
022500               MOVE SETL-RAW-COL-A TO SET-REF
022600                                        IN SETL-TAB-ENTRY(STL-IDX)
022700               MOVE SETL-RAW-COL-F TO SET-TYPE
022800                                        IN SETL-TAB-ENTRY(STL-IDX)
022900               MOVE 'N' TO SET-DUP-SW   IN SETL-TAB-ENTRY(STL-IDX)
023000               MOVE 'N' TO SET-VARIANCE-SET-SW
023100                                        IN SETL-TAB-ENTRY(STL-IDX)
023200               MOVE ZERO TO SET-CLASS     IN SETL-TAB-ENTRY(STL-IDX)
023300               MOVE ZERO TO SET-VARIANCE  IN SETL-TAB-ENTRY(STL-IDX)
023400               MOVE SETL-RAW-COL-K TO WS-RAW-TEXT
023500               PERFORM 630-PARSE-AMOUNT-TEXT THRU 630-EXIT
023600               MOVE SETL-RAW-COL-M TO WS-RAW-TEXT
023700               PERFORM 640-PARSE-RATE-TEXT THRU 640-EXIT
023800               PERFORM 650-COMPUTE-USD THRU 650-EXIT
023900               MOVE SETL-RAW-COL-B TO WS-PIN-NORM-TEXT
024000               PERFORM 660-NORMALIZE-PIN THRU 660-EXIT
024100               MOVE WS-PIN-NORM-TEXT TO
024200                    SET-MATCH-PIN IN SETL-TAB-ENTRY(STL-IDX)
024300               IF WS-PIN-NORM-LEN > 0
024400                   MOVE 'Y' TO SET-MATCH-PIN-PRESENT-SW
024500                                        IN SETL-TAB-ENTRY(STL-IDX)
024600               ELSE
024700                   MOVE 'N' TO SET-MATCH-PIN-PRESENT-SW
024800                                        IN SETL-TAB-ENTRY(STL-IDX)
024900               END-IF
025000               MOVE SETL-RAW-COL-D TO WS-PIN-NORM-TEXT
025100               PERFORM 660-NORMALIZE-PIN THRU 660-EXIT
025200               MOVE WS-PIN-NORM-TEXT TO
025300                    SET-PARTNER-PIN IN SETL-TAB-ENTRY(STL-IDX)
025400           END-IF.
025500           PERFORM 310-READ-SETLRAW THRU 310-EXIT.
025600       320-EXIT.
025700           EXIT.
025800*
025900*    620-STRIP-COMMAS (R-T2) - REMOVES COMMA THOUSANDS SEPARATORS
026000*    FROM WS-RAW-TEXT, LEAVING A LEFT-JUSTIFIED RESULT IN
026100*    WS-CLEAN-TEXT / WS-CLEAN-LEN.
026200*
026300*    CL*06  06/02/07  RR   REQ 11290 - REPLACED THE INLINE
026400*                          PERFORM/END-PERFORM SCAN LOOPS THROUGHOUT
026500*                          THIS PROGRAM WITH CALLED PARAGRAPHS, SHOP
026600*                          STANDARD NOW REQUIRES GO TO LOOP-BACK
026700*                          STYLE INSTEAD
026800*
026900       620-STRIP-COMMAS.
027000           MOVE SPACES TO WS-CLEAN-TEXT.
027100           MOVE 0      TO WS-CLEAN-LEN.
027200           MOVE 1      TO WS-SCAN-POS.
027300           PERFORM 622-STRIP-ONE-CHAR THRU 622-EXIT.
027400       620-EXIT.
027500           EXIT.
027600*
027700       622-STRIP-ONE-CHAR.
027800           IF WS-SCAN-POS > 20
027900               GO TO 622-EXIT
028000           END-IF.
028100           IF WS-RAW-TEXT(WS-SCAN-POS:1) NOT = ','
028200               AND WS-RAW-TEXT(WS-SCAN-POS:1) NOT = SPACE
028300               ADD 1 TO WS-CLEAN-LEN
028400               MOVE WS-RAW-TEXT(WS-SCAN-POS:1) TO
028500                    WS-CLEAN-TEXT(WS-CLEAN-LEN:1)
028600           END-IF.
028700           ADD 1 TO WS-SCAN-POS.
028800           GO TO 622-STRIP-ONE-CHAR.
028900       622-EXIT.
029000           EXIT.
029100*
029200*    630-PARSE-AMOUNT-TEXT (R-T1/R-T2) - BUILDS AN 11-DIGIT
029300*    INTEGER / 2-DIGIT DECIMAL BUFFER FROM THE COMMA-STRIPPED
029400*    TEXT AND REINTERPRETS IT AS AN UNSIGNED PACKED AMOUNT.
029500*
029600       630-PARSE-AMOUNT-TEXT.
029700           PERFORM 620-STRIP-COMMAS THRU 620-EXIT.
029800           MOVE '00000000000' TO WS-AMT-INT-TEXT.
029900           MOVE '00'          TO WS-AMT-DEC-TEXT.
030000           MOVE 'N'            TO WS-TEXT-NEG-SW.
030100           MOVE 'Y'            TO WS-TEXT-VALID-SW.
030200           IF WS-CLEAN-LEN = 0
030300               MOVE 'N' TO WS-TEXT-VALID-SW
030400               GO TO 630-STORE-AMOUNT
030500           END-IF.
030600           MOVE 1 TO WS-INT-START-POS.
030700           IF WS-CLEAN-TEXT(1:1) = '-'
030800               MOVE 'Y' TO WS-TEXT-NEG-SW
030900               MOVE 2   TO WS-INT-START-POS
031000           END-IF.
031100           PERFORM 625-FIND-DOT THRU 625-EXIT.
031200           IF WS-DOT-POS = 0
031300               COMPUTE WS-INT-LEN = WS-CLEAN-LEN - WS-INT-START-POS + 1
031400               MOVE 0 TO WS-DEC-LEN
031500           ELSE
031600               COMPUTE WS-INT-LEN = WS-DOT-POS - WS-INT-START-POS
031700               COMPUTE WS-DEC-LEN = WS-CLEAN-LEN - WS-DOT-POS
031800           END-IF.
031900           IF WS-INT-LEN < 1 OR WS-INT-LEN > 11
032000               MOVE 'N' TO WS-TEXT-VALID-SW
032100               GO TO 630-STORE-AMOUNT
032200           END-IF.
032300           PERFORM 627-CHECK-DIGITS THRU 627-EXIT.
032400           IF NOT WS-TEXT-IS-VALID
032500               GO TO 630-STORE-AMOUNT
032600           END-IF.
032700           MOVE WS-CLEAN-TEXT(WS-INT-START-POS:WS-INT-LEN)
032800               TO WS-AMT-INT-TEXT(12 - WS-INT-LEN:WS-INT-LEN).
032900           IF WS-DEC-LEN > 0
033000               IF WS-DEC-LEN > 2
033100                   MOVE WS-CLEAN-TEXT(WS-DOT-POS + 1:2) TO WS-AMT-DEC-TEXT
033200               ELSE
033300                   MOVE WS-CLEAN-TEXT(WS-DOT-POS + 1:WS-DEC-LEN)
033400                       TO WS-AMT-DEC-TEXT(1:WS-DEC-LEN)
033500               END-IF
033600           END-IF.
033700       630-STORE-AMOUNT.
033800           IF WS-TEXT-IS-VALID
033900               IF WS-TEXT-IS-NEG
034000                   COMPUTE SET-PAYOUT-AMT IN SETL-TAB-ENTRY(STL-IDX) =
034100                           WS-AMT-DIGIT-NUM * -1
034200               ELSE
034300                   MOVE WS-AMT-DIGIT-NUM TO
034400                        SET-PAYOUT-AMT IN SETL-TAB-ENTRY(STL-IDX)
034500               END-IF
034600               MOVE 'Y' TO SET-PAYOUT-VALID-SW IN SETL-TAB-ENTRY(STL-IDX)
034700           ELSE
034800               MOVE ZERO TO SET-PAYOUT-AMT IN SETL-TAB-ENTRY(STL-IDX)
034900               MOVE 'N' TO SET-PAYOUT-VALID-SW IN SETL-TAB-ENTRY(STL-IDX)
035000           END-IF.
035100       630-EXIT.
035200           EXIT.
035300*
035400*    640-PARSE-RATE-TEXT - SAME APPROACH AS 630, SIZED FOR THE
035500*    5-INTEGER / 6-DECIMAL EXCHANGE-RATE PICTURE.  THE RATE
035600*    COLUMN CARRIES NO COMMAS BUT 620-STRIP-COMMAS IS HARMLESS
035700*    TO RUN ANYWAY.
035800*
035900       640-PARSE-RATE-TEXT.
036000           PERFORM 620-STRIP-COMMAS THRU 620-EXIT.
036100           MOVE '00000'     TO WS-RATE-INT-TEXT.
036200           MOVE '000000'    TO WS-RATE-DEC-TEXT.
036300           MOVE 'N'          TO WS-TEXT-NEG-SW.
036400           MOVE 'Y'          TO WS-TEXT-VALID-SW.
036500           IF WS-CLEAN-LEN = 0
036600               MOVE 'N' TO WS-TEXT-VALID-SW
036700               GO TO 640-STORE-RATE
036800           END-IF.
036900           MOVE 1 TO WS-INT-START-POS.
037000           IF WS-CLEAN-TEXT(1:1) = '-'
037100               MOVE 'Y' TO WS-TEXT-NEG-SW
037200               MOVE 2   TO WS-INT-START-POS
037300           END-IF.
037400           PERFORM 625-FIND-DOT THRU 625-EXIT.
037500           IF WS-DOT-POS = 0
037600               COMPUTE WS-INT-LEN = WS-CLEAN-LEN - WS-INT-START-POS + 1
037700               MOVE 0 TO WS-DEC-LEN
037800           ELSE
037900               COMPUTE WS-INT-LEN = WS-DOT-POS - WS-INT-START-POS
038000               COMPUTE WS-DEC-LEN = WS-CLEAN-LEN - WS-DOT-POS
038100           END-IF.
038200           IF WS-INT-LEN < 1 OR WS-INT-LEN > 5
038300               MOVE 'N' TO WS-TEXT-VALID-SW
038400               GO TO 640-STORE-RATE
038500           END-IF.
038600           PERFORM 627-CHECK-DIGITS THRU 627-EXIT.
038700           IF NOT WS-TEXT-IS-VALID
038800               GO TO 640-STORE-RATE
038900           END-IF.
039000           MOVE WS-CLEAN-TEXT(WS-INT-START-POS:WS-INT-LEN)
039100               TO WS-RATE-INT-TEXT(6 - WS-INT-LEN:WS-INT-LEN).
039200           IF WS-DEC-LEN > 0
039300               IF WS-DEC-LEN > 6
039400                   MOVE WS-CLEAN-TEXT(WS-DOT-POS + 1:6)
039500                       TO WS-RATE-DEC-TEXT
039600               ELSE
039700                   MOVE WS-CLEAN-TEXT(WS-DOT-POS + 1:WS-DEC-LEN)
039800                       TO WS-RATE-DEC-TEXT(1:WS-DEC-LEN)
039900               END-IF
040000           END-IF.
040100       640-STORE-RATE.
040200           IF WS-TEXT-IS-VALID
040300               IF WS-TEXT-IS-NEG
040400                   COMPUTE SET-API-RATE IN SETL-TAB-ENTRY(STL-IDX) =
040500                           WS-RATE-DIGIT-NUM * -1
040600               ELSE
040700                   MOVE WS-RATE-DIGIT-NUM TO
040800                        SET-API-RATE IN SETL-TAB-ENTRY(STL-IDX)
040900               END-IF
041000               MOVE 'Y' TO SET-RATE-VALID-SW IN SETL-TAB-ENTRY(STL-IDX)
041100           ELSE
041200               MOVE ZERO TO SET-API-RATE IN SETL-TAB-ENTRY(STL-IDX)
041300               MOVE 'N' TO SET-RATE-VALID-SW IN SETL-TAB-ENTRY(STL-IDX)
041400           END-IF.
041500       640-EXIT.
041600           EXIT.
041700*
041800*    625-FIND-DOT - LOCATES THE DECIMAL POINT IN WS-CLEAN-TEXT
041900*    (0 IF ABSENT).
042000*
042100       625-FIND-DOT.
042200           MOVE 0 TO WS-DOT-POS.
042300           MOVE 1 TO WS-SCAN-POS.
042400           PERFORM 626-SCAN-FOR-DOT THRU 626-EXIT.
042500       625-EXIT.
042600           EXIT.
042700*
042800       626-SCAN-FOR-DOT.
042900           IF WS-SCAN-POS > WS-CLEAN-LEN
043000               GO TO 626-EXIT
043100           END-IF.
043200           IF WS-DOT-POS NOT = 0
043300               GO TO 626-EXIT
043400           END-IF.
043500           IF WS-CLEAN-TEXT(WS-SCAN-POS:1) = '.'
043600               MOVE WS-SCAN-POS TO WS-DOT-POS
043700           END-IF.
043800           ADD 1 TO WS-SCAN-POS.
043900           GO TO 626-SCAN-FOR-DOT.
044000       626-EXIT.
044100           EXIT.
044200*
044300*    627-CHECK-DIGITS - EVERY CHARACTER OF THE INTEGER AND
044400*    DECIMAL PORTIONS MUST BE NUMERIC OR THE TEXT IS REJECTED.
044500*
044600*    CHECKS THE INTEGER-PART DIGITS (WS-INT-START-POS THRU
044700*    EITHER THE DOT OR THE END OF THE TEXT) AND, WHEN A DOT IS
044800*    PRESENT, THE DECIMAL-PART DIGITS AFTER IT.  USES WS-SUB AS
044900*    ITS OWN SCAN CURSOR SO WS-INT-START-POS SURVIVES THE CALL.
045000       627-CHECK-DIGITS.
045100           MOVE 'Y' TO WS-TEXT-VALID-SW.
045200           IF WS-DOT-POS = 0
045300               MOVE WS-CLEAN-LEN TO WS-SUB2
045400           ELSE
045500               COMPUTE WS-SUB2 = WS-DOT-POS - 1
045600           END-IF.
045700           MOVE WS-INT-START-POS TO WS-SUB.
045800           PERFORM 628-CHECK-INT-DIGITS THRU 628-EXIT.
045900           IF WS-DOT-POS NOT = 0
046000               COMPUTE WS-SUB = WS-DOT-POS + 1
046100               PERFORM 629-CHECK-DEC-DIGITS THRU 629-EXIT
046200           END-IF.
046300       627-EXIT.
046400           EXIT.
046500*
046600       628-CHECK-INT-DIGITS.
046700           IF WS-SUB > WS-SUB2
046800               GO TO 628-EXIT
046900           END-IF.
047000           IF WS-CLEAN-TEXT(WS-SUB:1) NOT NUMERIC
047100               MOVE 'N' TO WS-TEXT-VALID-SW
047200           END-IF.
047300           ADD 1 TO WS-SUB.
047400           GO TO 628-CHECK-INT-DIGITS.
047500       628-EXIT.
047600           EXIT.
047700*
047800       629-CHECK-DEC-DIGITS.
047900           IF WS-SUB > WS-CLEAN-LEN
048000               GO TO 629-EXIT
048100           END-IF.
048200           IF WS-CLEAN-TEXT(WS-SUB:1) NOT NUMERIC
048300               MOVE 'N' TO WS-TEXT-VALID-SW
048400           END-IF.
048500           ADD 1 TO WS-SUB.
048600           GO TO 629-CHECK-DEC-DIGITS.
048700       629-EXIT.
048800           EXIT.
048900*
049000*    650-COMPUTE-USD (R-T1) - PAYOUT DIVIDED BY RATE, 4 DECIMALS,
049100*    ROUNDED.  ZERO OR INVALID RATE LEAVES THE AMOUNT UNDEFINED.
049200*
049300       650-COMPUTE-USD.
049400           IF SET-PAYOUT-IS-VALID IN SETL-TAB-ENTRY(STL-IDX)
049500               AND SET-RATE-IS-VALID IN SETL-TAB-ENTRY(STL-IDX)
049600               AND SET-API-RATE IN SETL-TAB-ENTRY(STL-IDX) NOT = 0
049700               COMPUTE SET-AMOUNT-USD IN SETL-TAB-ENTRY(STL-IDX)
049800                       ROUNDED =
049900                   SET-PAYOUT-AMT IN SETL-TAB-ENTRY(STL-IDX) /
050000                   SET-API-RATE   IN SETL-TAB-ENTRY(STL-IDX)
050100               MOVE 'Y' TO SET-USD-VALID-SW IN SETL-TAB-ENTRY(STL-IDX)
050200           ELSE
050300               MOVE ZERO TO SET-AMOUNT-USD IN SETL-TAB-ENTRY(STL-IDX)
050400               MOVE 'N' TO SET-USD-VALID-SW IN SETL-TAB-ENTRY(STL-IDX)
050500           END-IF.
050600       650-EXIT.
050700           EXIT.
050800*
050900*    660-NORMALIZE-PIN (R-T3) - TRIMS WS-PIN-NORM-TEXT AND, IF A
051000*    DECIMAL POINT IS PRESENT (E.G. "123456789.0"), TRUNCATES TO
051100*    THE DIGITS BEFORE IT.  BLANK RESULT MEANS ABSENT.
051200*
051300       660-NORMALIZE-PIN.
051400           MOVE 0 TO WS-DOT-POS.
051500           MOVE 1 TO WS-SCAN-POS.
051600           PERFORM 665-SCAN-PIN-FOR-DOT THRU 665-EXIT.
051700           IF WS-DOT-POS NOT = 0
051800               MOVE SPACES TO WS-PIN-NORM-TEXT(WS-DOT-POS:12 - WS-DOT-POS)
051900           END-IF.
052000           MOVE 11 TO WS-PIN-NORM-LEN.
052100           PERFORM 666-TRIM-PIN-LEN THRU 666-EXIT.
052200       660-EXIT.
052300           EXIT.
052400*
052500       665-SCAN-PIN-FOR-DOT.
052600           IF WS-SCAN-POS > 11
052700               GO TO 665-EXIT
052800           END-IF.
052900           IF WS-DOT-POS NOT = 0
053000               GO TO 665-EXIT
053100           END-IF.
053200           IF WS-PIN-NORM-TEXT(WS-SCAN-POS:1) = '.'
053300               MOVE WS-SCAN-POS TO WS-DOT-POS
053400           END-IF.
053500           ADD 1 TO WS-SCAN-POS.
053600           GO TO 665-SCAN-PIN-FOR-DOT.
053700       665-EXIT.
053800           EXIT.
053900*
054000       666-TRIM-PIN-LEN.
054100           IF WS-PIN-NORM-LEN = 0
054200               GO TO 666-EXIT
054300           END-IF.
054400           IF WS-PIN-NORM-TEXT(WS-PIN-NORM-LEN:1) NOT = SPACE
054500               GO TO 666-EXIT
054600           END-IF.
054700           SUBTRACT 1 FROM WS-PIN-NORM-LEN.
054800           GO TO 666-TRIM-PIN-LEN.
054900       666-EXIT.
055000           EXIT.
055100*
055200*    400-COUNT-PINS - FIRST PASS OVER THE LOADED TABLE.  TALLIES
055300*    EACH NON-ABSENT SET-PARTNER-PIN (COLUMN D) OCCURRENCE.
055400*
055500       400-COUNT-PINS.
055600           SET STL-IDX TO 1.
055700           PERFORM 405-COUNT-ONE-PIN THRU 405-EXIT.
055800       400-EXIT.
055900           EXIT.
056000*
056100       405-COUNT-ONE-PIN.
056200           IF STL-IDX > WS-REC-COUNT
056300               GO TO 405-EXIT
056400           END-IF.
056500           IF SET-PARTNER-PIN IN SETL-TAB-ENTRY(STL-IDX) NOT = SPACES
056600               PERFORM 450-LOOKUP-PIN-COUNT THRU 450-EXIT
056700               IF WS-SUB > WS-PIN-ENTRY-COUNT
056800                   ADD 1 TO WS-PIN-ENTRY-COUNT
056900                   MOVE WS-PIN-ENTRY-COUNT TO WS-SUB
057000                   MOVE SET-PARTNER-PIN IN SETL-TAB-ENTRY(STL-IDX)
057100                        TO PCT-PIN(WS-SUB)
057200                   MOVE 1 TO PCT-OCCURS(WS-SUB)
057300               ELSE
057400                   ADD 1 TO PCT-OCCURS(WS-SUB)
057500               END-IF
057600           END-IF.
057700           SET STL-IDX UP BY 1.
057800           GO TO 405-COUNT-ONE-PIN.
057900       405-EXIT.
058000           EXIT.
058100*
058200       450-LOOKUP-PIN-COUNT.
058300           MOVE 1 TO WS-SUB.
058400           PERFORM 455-SEARCH-PIN-SLOT THRU 455-EXIT.
058500       450-EXIT.
058600           EXIT.
058700*
058800       455-SEARCH-PIN-SLOT.
058900           IF WS-SUB > WS-PIN-ENTRY-COUNT
059000               GO TO 455-EXIT
059100           END-IF.
059200           IF PCT-PIN(WS-SUB) =
059300                   SET-PARTNER-PIN IN SETL-TAB-ENTRY(STL-IDX)
059400               GO TO 455-EXIT
059500           END-IF.
059600           ADD 1 TO WS-SUB.
059700           GO TO 455-SEARCH-PIN-SLOT.
059800       455-EXIT.
059900           EXIT.
060000*
060100*    500-TAG-AND-WRITE - SECOND PASS.  R-T4 - EVERY RECORD IS
060200*    SHOULD-RECONCILE REGARDLESS OF THE DUPLICATE FLAG, BUT THE
060300*    FLAG ITSELF IS STILL SET FROM THE COUNT TABLE FOR THE AUDIT
060400*    TRAIL AND FOR ANY FUTURE RULE CHANGE.
060500*
060600       500-TAG-AND-WRITE.
060700           SET STL-IDX TO 1.
060800           PERFORM 510-TAG-ONE-RECORD THRU 510-EXIT.
060900       500-EXIT.
061000           EXIT.
061100*
061200       510-TAG-ONE-RECORD.
061300           IF STL-IDX > WS-REC-COUNT
061400               GO TO 510-EXIT
061500           END-IF.
061600           MOVE 'N' TO SET-DUP-SW IN SETL-TAB-ENTRY(STL-IDX).
061700           IF SET-PARTNER-PIN IN SETL-TAB-ENTRY(STL-IDX) NOT = SPACES
061800               PERFORM 450-LOOKUP-PIN-COUNT THRU 450-EXIT
061900               IF PCT-OCCURS(WS-SUB) > 1
062000                   MOVE 'Y' TO SET-DUP-SW IN SETL-TAB-ENTRY(STL-IDX)
062100               END-IF
062200           END-IF.
062300           MOVE 'R' TO SET-RECON-TAG IN SETL-TAB-ENTRY(STL-IDX).
062400           WRITE SETL-WORK-RECORD FROM SETL-TAB-ENTRY(STL-IDX).
062500           IF NOT SETLWORK-OK
062600               DISPLAY 'SETLPREP - SETLWORK WRITE ERROR RC='
062700                       WS-SETLWORK-STATUS
062800               MOVE 16 TO RETURN-CODE
062900               GO TO 900-ABORT-RUN
063000           END-IF.
063100           SET STL-IDX UP BY 1.
063200           GO TO 510-TAG-ONE-RECORD.
063300       510-EXIT.
063400           EXIT.
063500*
063600       700-CLOSE-FILES.
063700           CLOSE SETLRAW.
063800           CLOSE SETLWORK.
063900       700-EXIT.
064000           EXIT.
064100*
064200       900-ABORT-RUN.
064300           DISPLAY 'SETLPREP - TERMINATING, RECORDS LOADED=' WS-REC-COUNT.
064400           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
064500           GOBACK.
