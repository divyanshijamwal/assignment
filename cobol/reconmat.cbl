000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  RECONMAT                                             *
000600*                                                                *
000700* AUTHOR :  D. STOUT                                            *
000800*                                                                *
000900* READS THE TWO PREPPED WORK FILES (STMTWORK/STMTREC AND         *
001000* SETLWORK/SETLREC), BUILDS THE DISTINCT-PIN SET OF EACH FILE'S  *
001100* SHOULD-RECONCILE RECORDS, CLASSIFIES EVERY RECORD OF BOTH      *
001200* FILES AS PRESENT-IN-BOTH (5), SETTLEMENT-ONLY (6) OR           *
001300* STATEMENT-ONLY (7), COMPUTES THE PER-PIN VARIANCE FOR CLASS 5, *
001400* AND WRITES ONE CLSFWORK RECORD (LAYOUT CLSFREC) PER CLASSIFIED *
001500* RECORD FOR CLSFRPT TO PRINT.                                   *
001600*                                                                *
001700* UNCLASSIFIED RECORDS (NEITHER FILE'S DISTINCT-PIN SET, OR A    *
001800* BLANK PIN) ARE COUNTED BUT NOT WRITTEN - SEE 500-WRITE-CLSF.   *
001900******************************************************************
002000*
002100*    CL*01  03/22/90  DWS  INITIAL VERSION - MODELED ON THE
002200*                          SAM3ABND TWO-FILE UPDATE SKELETON
002300*    CL*02  04/02/90  DWS  PIN-CLASS-TABLE WAS BUILT FROM THE
002400*                          STATEMENT SIDE ONLY - SETTLEMENT-ONLY
002500*                          PINS NEVER GOT CLASS 6
002600*    CL*03  11/09/90  DWS  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
002700*                          THIS PROGRAM, NO CHANGE REQUIRED
002800*    CL*04  07/11/01  KLM  VARIANCE SUMS NOW CARRIED TO 4 DECIMALS
002900*                          TO MATCH THE WIDENED SET-AMOUNT-USD
003000*    CL*05  05/19/06  RR   RAISED THE PIN-CLASS TABLE AND BOTH
003100*                          WORK TABLES TO MATCH THE 2000-RECORD
003200*                          CEILING ON STMTPREP/SETLPREP
003210*    CL*06  06/02/07  RR   REQ 11290 - REPLACED THE INLINE
003220*                          PERFORM/END-PERFORM LOOPS WITH CALLED
003230*                          PARAGRAPHS, SHOP STANDARD NOW REQUIRES
003240*                          GO TO LOOP-BACK STYLE
003300*
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.    RECONMAT.
003600       AUTHOR.        D. STOUT.
003700       INSTALLATION.  RECONCILIATION PROCESSING CENTER.
003800       DATE-WRITTEN.  03/22/90.
003900       DATE-COMPILED.
004000       SECURITY.      NON-CONFIDENTIAL.
004100*
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800*
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT STMTWORK ASSIGN TO STMTWORK
005200               ORGANIZATION IS SEQUENTIAL
005300               ACCESS MODE  IS SEQUENTIAL
005400               FILE STATUS  IS WS-STMTWORK-STATUS.
005500*
005600           SELECT SETLWORK ASSIGN TO SETLWORK
005700               ORGANIZATION IS SEQUENTIAL
005800               ACCESS MODE  IS SEQUENTIAL
005900               FILE STATUS  IS WS-SETLWORK-STATUS.
006000*
006100           SELECT CLSFWORK ASSIGN TO CLSFWORK
006200               ORGANIZATION IS SEQUENTIAL
006300               ACCESS MODE  IS SEQUENTIAL
006400               FILE STATUS  IS WS-CLSFWORK-STATUS.
006500*
006600       DATA DIVISION.
006700       FILE SECTION.
006800*
006900       FD  STMTWORK
007000           RECORDING MODE IS F
007100           LABEL RECORDS ARE STANDARD
007200           BLOCK CONTAINS 0 RECORDS.
007300       COPY STMTREC.
007400*
007500       FD  SETLWORK
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD
007800           BLOCK CONTAINS 0 RECORDS.
007900       COPY SETLREC.
008000*
008100       FD  CLSFWORK
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           BLOCK CONTAINS 0 RECORDS.
008500       COPY CLSFREC.
008600*
008700       WORKING-STORAGE SECTION.
008800*
008900       77  WS-MAX-STMT-RECS            PIC S9(4) COMP-3 VALUE +2000.
009000       77  WS-MAX-SETL-RECS            PIC S9(4) COMP-3 VALUE +2000.
009100       77  WS-MAX-PIN-RECS             PIC S9(4) COMP-3 VALUE +4000.
009200       77  WS-SUB                      PIC S9(4) COMP   VALUE +0.
009300*
009400       01  FILE-STATUS-CODES.
009500           05  WS-STMTWORK-STATUS      PIC X(2) VALUE SPACES.
009600               88  STMTWORK-OK             VALUE '00'.
009700               88  STMTWORK-EOF            VALUE '10'.
009800           05  WS-SETLWORK-STATUS      PIC X(2) VALUE SPACES.
009900               88  SETLWORK-OK             VALUE '00'.
010000               88  SETLWORK-EOF            VALUE '10'.
010100           05  WS-CLSFWORK-STATUS      PIC X(2) VALUE SPACES.
010200               88  CLSFWORK-OK             VALUE '00'.
010250           05  FILLER                  PIC X(1).
010300*
010400       01  WS-SWITCHES.
010500           05  WS-STMTWORK-EOF-SW      PIC X(1) VALUE 'N'.
010600               88  WS-STMTWORK-EOF         VALUE 'Y'.
010700           05  WS-SETLWORK-EOF-SW      PIC X(1) VALUE 'N'.
010800               88  WS-SETLWORK-EOF         VALUE 'Y'.
010850           05  FILLER                  PIC X(1).
010900*
011000       01  WS-COUNTERS.
011100           05  WS-STMT-REC-COUNT       PIC S9(7) COMP-3 VALUE +0.
011200           05  WS-SETL-REC-COUNT       PIC S9(7) COMP-3 VALUE +0.
011300           05  WS-PIN-ENTRY-COUNT      PIC S9(7) COMP-3 VALUE +0.
011350           05  FILLER                  PIC X(1).
011400*
011500*    --- 9-BYTE SCRATCH HOLDING THE PIN CURRENTLY BEING ADDED TO
011600*        OR LOOKED UP IN PIN-CLASS-TABLE - LOADED BY THE CALLER
011700*        BEFORE EVERY PERFORM OF 410/415 BELOW ---
011800       01  WS-PIN-LOOKUP-VALUE         PIC X(9) VALUE SPACES.
011900*
012000*    --- IN-MEMORY COPY OF EVERY RECORD ON STMTWORK ---
012100       01  STMT-TABLE-AREA.
012200           05  STMT-TABLE OCCURS 2000 TIMES
012300                          INDEXED BY STT-IDX.
012400               COPY STMTREC REPLACING ==01  STMT-WORK-RECORD==
012500                                    BY ==10  STMT-TAB-ENTRY==.
012600*
012700*    --- IN-MEMORY COPY OF EVERY RECORD ON SETLWORK ---
012800       01  SETL-TABLE-AREA.
012900           05  SETL-TABLE OCCURS 2000 TIMES
013000                          INDEXED BY STL-IDX.
013100               COPY SETLREC REPLACING ==01  SETL-WORK-RECORD==
013200                                    BY ==10  SETL-TAB-ENTRY==.
013300*
013400*    --- DISTINCT-PIN CLASSIFICATION TABLE (R-M1/R-M2/R-M3) - ONE
013500*        ENTRY PER PIN SEEN ON EITHER FILE'S SHOULD-RECONCILE SET.
013600*        THE TWO SEEN-SW FLAGS RECORD WHICH SIDE(S) THE PIN CAME
013700*        FROM, PER CL*02.
013800       01  PIN-CLASS-AREA.
013900           05  PIN-CLASS-TABLE OCCURS 4000 TIMES
014000                                INDEXED BY PCX-IDX.
014100               10  PCX-PIN              PIC X(9).
014200               10  PCX-STMT-SEEN-SW     PIC X(1).
014300                   88  PCX-STMT-SEEN        VALUE 'Y'.
014400               10  PCX-SETL-SEEN-SW     PIC X(1).
014500                   88  PCX-SETL-SEEN        VALUE 'Y'.
014600               10  PCX-CLASS            PIC 9(1).
014700               10  PCX-STMT-SUM         PIC S9(11)V9999.
014800               10  PCX-SETL-SUM         PIC S9(11)V9999.
014900               10  PCX-VARIANCE         PIC S9(11)V9999.
014950               10  FILLER               PIC X(1).
015000*
015100       01  ABEND-TEST-AREA.
015200           05  ABEND-TEST              PIC X(2) VALUE SPACES.
015300           05  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
015350           05  FILLER                  PIC X(1).
015400*
015500******************************************************************
015600       PROCEDURE DIVISION.
015700******************************************************************
015800*
015900       000-MAIN.
016000           PERFORM 200-OPEN-FILES        THRU 200-EXIT.
016100           PERFORM 300-LOAD-STMT-TABLE   THRU 300-EXIT.
016200           PERFORM 330-LOAD-SETL-TABLE   THRU 330-EXIT.
016300           PERFORM 400-BUILD-PIN-SETS    THRU 400-EXIT.
016400           PERFORM 420-CLASSIFY-STMT-TAB THRU 420-EXIT.
016500           PERFORM 430-CLASSIFY-SETL-TAB THRU 430-EXIT.
016600           PERFORM 450-COMPUTE-VARIANCE  THRU 450-EXIT.
016700           PERFORM 470-STAMP-VARIANCE    THRU 470-EXIT.
016800           PERFORM 500-WRITE-CLSF        THRU 500-EXIT.
016900           PERFORM 700-CLOSE-FILES       THRU 700-EXIT.
017000           GOBACK.
017100*
017200       200-OPEN-FILES.
017300           OPEN INPUT  STMTWORK.
017400           OPEN INPUT  SETLWORK.
017500           OPEN OUTPUT CLSFWORK.
017600           IF NOT STMTWORK-OK
017700               DISPLAY 'RECONMAT - CANNOT OPEN STMTWORK RC='
017800                       WS-STMTWORK-STATUS
017900               MOVE 16 TO RETURN-CODE
018000               GO TO 900-ABORT-RUN
018100           END-IF.
018200           IF NOT SETLWORK-OK
018300               DISPLAY 'RECONMAT - CANNOT OPEN SETLWORK RC='
018400                       WS-SETLWORK-STATUS
018500               MOVE 16 TO RETURN-CODE
018600               GO TO 900-ABORT-RUN
018700           END-IF.
018800           IF NOT CLSFWORK-OK
018900               DISPLAY 'RECONMAT - CANNOT OPEN CLSFWORK RC='
019000                       WS-CLSFWORK-STATUS
019100               MOVE 16 TO RETURN-CODE
019200               GO TO 900-ABORT-RUN
019300           END-IF.
019400       200-EXIT.
019500           EXIT.
019600*
019700*    300-LOAD-STMT-TABLE - BUFFERS EVERY STMTWORK RECORD INTO
019800*    STMT-TABLE.  R-M2 REQUIRES EVERY RECORD OF THE FILE, NOT
019900*    ONLY THE SHOULD-RECONCILE ONES, SO NOTHING IS FILTERED HERE.
020000*
020100*    CL*06  06/02/07  RR   REQ 11290 - REPLACED EVERY INLINE
020200*                          PERFORM/END-PERFORM LOOP IN THIS PROGRAM
020300*                          WITH CALLED PARAGRAPHS, SHOP STANDARD NOW
020400*                          REQUIRES GO TO LOOP-BACK STYLE
020500*
020600       300-LOAD-STMT-TABLE.
020700           PERFORM 310-READ-STMTWORK THRU 310-EXIT.
020800           PERFORM 315-LOAD-ONE-STMT-ROW THRU 315-EXIT.
020900       300-EXIT.
021000           EXIT.
021100*
021200       310-READ-STMTWORK.
021300           READ STMTWORK
021400               AT END MOVE 'Y' TO WS-STMTWORK-EOF-SW.
021500           IF NOT STMTWORK-EOF AND NOT STMTWORK-OK
021600               DISPLAY 'RECONMAT - STMTWORK READ ERROR RC='
021700                       WS-STMTWORK-STATUS
021800               MOVE 16 TO RETURN-CODE
021900               GO TO 900-ABORT-RUN
022000           END-IF.
022100       310-EXIT.
022200           EXIT.
022300*
022400       315-LOAD-ONE-STMT-ROW.
022500           IF WS-STMTWORK-EOF
022600               GO TO 315-EXIT
022700           END-IF.
022800           IF WS-STMT-REC-COUNT < WS-MAX-STMT-RECS
022900               ADD 1 TO WS-STMT-REC-COUNT
023000               SET STT-IDX TO WS-STMT-REC-COUNT
023100               MOVE STMT-WORK-RECORD TO STMT-TAB-ENTRY(STT-IDX)
023200           END-IF.
023300           PERFORM 310-READ-STMTWORK THRU 310-EXIT.
023400           GO TO 315-LOAD-ONE-STMT-ROW.
023500       315-EXIT.
023600           EXIT.
023700*
023800*    330-LOAD-SETL-TABLE - SAME APPROACH FOR SETLWORK.
023900*
024000       330-LOAD-SETL-TABLE.
024100           PERFORM 340-READ-SETLWORK THRU 340-EXIT.
024200           PERFORM 335-LOAD-ONE-SETL-ROW THRU 335-EXIT.
024300       330-EXIT.
024400           EXIT.
024500*
024600       340-READ-SETLWORK.
024700           READ SETLWORK
024800               AT END MOVE 'Y' TO WS-SETLWORK-EOF-SW.
024900           IF NOT SETLWORK-EOF AND NOT SETLWORK-OK
025000               DISPLAY 'RECONMAT - SETLWORK READ ERROR RC='
025100                       WS-SETLWORK-STATUS
025200               MOVE 16 TO RETURN-CODE
025300               GO TO 900-ABORT-RUN
025400           END-IF.
025500       340-EXIT.
025600           EXIT.
025700*
025800       335-LOAD-ONE-SETL-ROW.
025900           IF WS-SETLWORK-EOF
026000               GO TO 335-EXIT
026100           END-IF.
026200           IF WS-SETL-REC-COUNT < WS-MAX-SETL-RECS
026300               ADD 1 TO WS-SETL-REC-COUNT
026400               SET STL-IDX TO WS-SETL-REC-COUNT
026500               MOVE SETL-WORK-RECORD TO SETL-TAB-ENTRY(STL-IDX)
026600           END-IF.
026700           PERFORM 340-READ-SETLWORK THRU 340-EXIT.
026800           GO TO 335-LOAD-ONE-SETL-ROW.
026900       335-EXIT.
027000           EXIT.
027100*
027200*    400-BUILD-PIN-SETS (R-M1) - WALKS BOTH TABLES, SHOULD-
027300*    RECONCILE RECORDS ONLY, AND MARKS EACH DISTINCT PIN WITH
027400*    WHICH FILE(S) IT CAME FROM.  STATEMENT PINS ARE ALREADY A
027500*    CLEAN 9-BYTE FIELD; SETTLEMENT'S SET-MATCH-PIN IS AN 11-BYTE
027600*    FIELD WHOSE FIRST 9 BYTES HOLD THE NORMALIZED PIN (SEE
027700*    SETLPREP 660-NORMALIZE-PIN).
027800*
027900       400-BUILD-PIN-SETS.
028000           SET STT-IDX TO 1.
028100           PERFORM 402-SCAN-STMT-FOR-PINS THRU 402-EXIT.
028200           SET STL-IDX TO 1.
028300           PERFORM 404-SCAN-SETL-FOR-PINS THRU 404-EXIT.
028400           SET PCX-IDX TO 1.
028500           PERFORM 406-CLASSIFY-PIN-ENTRY THRU 406-EXIT.
028600       400-EXIT.
028700           EXIT.
028800*
028900       402-SCAN-STMT-FOR-PINS.
029000           IF STT-IDX > WS-STMT-REC-COUNT
029100               GO TO 402-EXIT
029200           END-IF.
029300           IF STM-SHOULD-RECONCILE IN STMT-TAB-ENTRY(STT-IDX)
029400               AND STM-PIN-PRESENT IN STMT-TAB-ENTRY(STT-IDX)
029500               MOVE STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX)
029600                   TO WS-PIN-LOOKUP-VALUE
029700               PERFORM 410-LOOKUP-OR-ADD-PIN THRU 410-EXIT
029800               MOVE 'Y' TO PCX-STMT-SEEN-SW(WS-SUB)
029900           END-IF.
030000           SET STT-IDX UP BY 1.
030100           GO TO 402-SCAN-STMT-FOR-PINS.
030200       402-EXIT.
030300           EXIT.
030400*
030500       404-SCAN-SETL-FOR-PINS.
030600           IF STL-IDX > WS-SETL-REC-COUNT
030700               GO TO 404-EXIT
030800           END-IF.
030900           IF SET-SHOULD-RECONCILE IN SETL-TAB-ENTRY(STL-IDX)
031000               AND SET-MATCH-PIN-PRESENT IN SETL-TAB-ENTRY(STL-IDX)
031100               MOVE SET-MATCH-PIN IN SETL-TAB-ENTRY(STL-IDX) (1:9)
031200                   TO WS-PIN-LOOKUP-VALUE
031300               PERFORM 410-LOOKUP-OR-ADD-PIN THRU 410-EXIT
031400               MOVE 'Y' TO PCX-SETL-SEEN-SW(WS-SUB)
031500           END-IF.
031600           SET STL-IDX UP BY 1.
031700           GO TO 404-SCAN-SETL-FOR-PINS.
031800       404-EXIT.
031900           EXIT.
032000*
032100       406-CLASSIFY-PIN-ENTRY.
032200           IF PCX-IDX > WS-PIN-ENTRY-COUNT
032300               GO TO 406-EXIT
032400           END-IF.
032500           EVALUATE TRUE
032600               WHEN PCX-STMT-SEEN(PCX-IDX)
032700                    AND PCX-SETL-SEEN(PCX-IDX)
032800                   MOVE 5 TO PCX-CLASS(PCX-IDX)
032900               WHEN PCX-SETL-SEEN(PCX-IDX)
033000                   MOVE 6 TO PCX-CLASS(PCX-IDX)
033100               WHEN PCX-STMT-SEEN(PCX-IDX)
033200                   MOVE 7 TO PCX-CLASS(PCX-IDX)
033300           END-EVALUATE.
033400           SET PCX-IDX UP BY 1.
033500           GO TO 406-CLASSIFY-PIN-ENTRY.
033600       406-EXIT.
033700           EXIT.
033800*
033900*    410-LOOKUP-OR-ADD-PIN - WS-PIN-LOOKUP-VALUE HOLDS THE PIN TO
034000*    FIND OR ADD ON ENTRY (SET BY THE CALLER).  RETURNS THE
034100*    PIN'S SUBSCRIPT IN WS-SUB.
034200*
034300       410-LOOKUP-OR-ADD-PIN.
034400           MOVE 1 TO WS-SUB.
034500           PERFORM 412-SEARCH-PIN-TABLE THRU 412-EXIT.
034600           IF WS-SUB > WS-PIN-ENTRY-COUNT
034700               ADD 1 TO WS-PIN-ENTRY-COUNT
034800               MOVE WS-PIN-ENTRY-COUNT TO WS-SUB
034900               MOVE WS-PIN-LOOKUP-VALUE TO PCX-PIN(WS-SUB)
035000               MOVE 'N' TO PCX-STMT-SEEN-SW(WS-SUB)
035100               MOVE 'N' TO PCX-SETL-SEEN-SW(WS-SUB)
035200               MOVE 0   TO PCX-CLASS(WS-SUB)
035300               MOVE 0   TO PCX-STMT-SUM(WS-SUB)
035400               MOVE 0   TO PCX-SETL-SUM(WS-SUB)
035500               MOVE 0   TO PCX-VARIANCE(WS-SUB)
035600           END-IF.
035700       410-EXIT.
035800           EXIT.
035900*
036000       412-SEARCH-PIN-TABLE.
036100           IF WS-SUB > WS-PIN-ENTRY-COUNT
036200               GO TO 412-EXIT
036300           END-IF.
036400           IF PCX-PIN(WS-SUB) = WS-PIN-LOOKUP-VALUE
036500               GO TO 412-EXIT
036600           END-IF.
036700           ADD 1 TO WS-SUB.
036800           GO TO 412-SEARCH-PIN-TABLE.
036900       412-EXIT.
037000           EXIT.
037100*
037200*    420-CLASSIFY-STMT-TAB (R-M2) - EVERY STATEMENT RECORD,
037300*    REGARDLESS OF ITS OWN RECON TAG, TAKES THE CLASS OF ITS PIN
037400*    WHEN THAT PIN IS CLASS 5 OR 7; A PIN THAT TURNED UP CLASS 6
037500*    LEAVES THE STATEMENT RECORD UNCLASSIFIED.
037600*
037700       420-CLASSIFY-STMT-TAB.
037800           SET STT-IDX TO 1.
037900           PERFORM 422-CLASSIFY-ONE-STMT THRU 422-EXIT.
038000       420-EXIT.
038100           EXIT.
038200*
038300       422-CLASSIFY-ONE-STMT.
038400           IF STT-IDX > WS-STMT-REC-COUNT
038500               GO TO 422-EXIT
038600           END-IF.
038700           MOVE 0 TO STM-CLASS IN STMT-TAB-ENTRY(STT-IDX).
038800           IF STM-PIN-PRESENT IN STMT-TAB-ENTRY(STT-IDX)
038900               MOVE STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX)
039000                   TO WS-PIN-LOOKUP-VALUE
039100               PERFORM 415-LOOKUP-PIN THRU 415-EXIT
039200               IF WS-SUB NOT > WS-PIN-ENTRY-COUNT
039300                   IF PCX-CLASS(WS-SUB) = 5 OR PCX-CLASS(WS-SUB) = 7
039400                       MOVE PCX-CLASS(WS-SUB) TO
039500                            STM-CLASS IN STMT-TAB-ENTRY(STT-IDX)
039600                   END-IF
039700               END-IF
039800           END-IF.
039900           SET STT-IDX UP BY 1.
040000           GO TO 422-CLASSIFY-ONE-STMT.
040100       422-EXIT.
040200           EXIT.
040300*
040400*    430-CLASSIFY-SETL-TAB - SAME APPROACH; CLASS 5 OR 6 ONLY.
040500*
040600       430-CLASSIFY-SETL-TAB.
040700           SET STL-IDX TO 1.
040800           PERFORM 432-CLASSIFY-ONE-SETL THRU 432-EXIT.
040900       430-EXIT.
041000           EXIT.
041100*
041200       432-CLASSIFY-ONE-SETL.
041300           IF STL-IDX > WS-SETL-REC-COUNT
041400               GO TO 432-EXIT
041500           END-IF.
041600           MOVE 0 TO SET-CLASS IN SETL-TAB-ENTRY(STL-IDX).
041700           IF SET-MATCH-PIN-PRESENT IN SETL-TAB-ENTRY(STL-IDX)
041800               MOVE SET-MATCH-PIN IN SETL-TAB-ENTRY(STL-IDX) (1:9)
041900                   TO WS-PIN-LOOKUP-VALUE
042000               PERFORM 415-LOOKUP-PIN THRU 415-EXIT
042100               IF WS-SUB NOT > WS-PIN-ENTRY-COUNT
042200                   IF PCX-CLASS(WS-SUB) = 5 OR PCX-CLASS(WS-SUB) = 6
042300                       MOVE PCX-CLASS(WS-SUB) TO
042400                            SET-CLASS IN SETL-TAB-ENTRY(STL-IDX)
042500                   END-IF
042600               END-IF
042700           END-IF.
042800           SET STL-IDX UP BY 1.
042900           GO TO 432-CLASSIFY-ONE-SETL.
043000       432-EXIT.
043100           EXIT.
043200*
043300*    415-LOOKUP-PIN - READ-ONLY LOOKUP (DOES NOT ADD).  RETURNS A
043400*    SUBSCRIPT GREATER THAN WS-PIN-ENTRY-COUNT WHEN NOT FOUND.
043500*    WS-PIN-LOOKUP-VALUE CARRIES THE SEARCH VALUE, SET BY THE
043600*    CALLER FROM EITHER STM-PARTNER-PIN OR SET-MATCH-PIN(1:9).
043700*
043800       415-LOOKUP-PIN.
043900           MOVE 1 TO WS-SUB.
044000           PERFORM 417-SEARCH-PIN-ENTRY THRU 417-EXIT.
044100       415-EXIT.
044200           EXIT.
044300*
044400       417-SEARCH-PIN-ENTRY.
044500           IF WS-SUB > WS-PIN-ENTRY-COUNT
044600               GO TO 417-EXIT
044700           END-IF.
044800           IF PCX-PIN(WS-SUB) = WS-PIN-LOOKUP-VALUE
044900               GO TO 417-EXIT
045000           END-IF.
045100           ADD 1 TO WS-SUB.
045200           GO TO 417-SEARCH-PIN-ENTRY.
045300       417-EXIT.
045400           EXIT.
045500*
045600*    450-COMPUTE-VARIANCE (R-M3) - SUMS EACH CLASS-5 PIN'S
045700*    STATEMENT AND SETTLEMENT AMOUNTS AND TAKES THE DIFFERENCE.
045800*    INVALID SETTLEMENT USD AMOUNTS CONTRIBUTE ZERO, PER R-T1.
045900*
046000       450-COMPUTE-VARIANCE.
046100           SET STT-IDX TO 1.
046200           PERFORM 452-SUM-STMT-AMTS THRU 452-EXIT.
046300           SET STL-IDX TO 1.
046400           PERFORM 454-SUM-SETL-AMTS THRU 454-EXIT.
046500           SET PCX-IDX TO 1.
046600           PERFORM 456-COMPUTE-ONE-VARIANCE THRU 456-EXIT.
046700       450-EXIT.
046800           EXIT.
046900*
047000       452-SUM-STMT-AMTS.
047100           IF STT-IDX > WS-STMT-REC-COUNT
047200               GO TO 452-EXIT
047300           END-IF.
047400           IF STM-CLASS IN STMT-TAB-ENTRY(STT-IDX) = 5
047500               MOVE STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX)
047600                   TO WS-PIN-LOOKUP-VALUE
047700               PERFORM 415-LOOKUP-PIN THRU 415-EXIT
047800               IF WS-SUB NOT > WS-PIN-ENTRY-COUNT
047900                   ADD STM-SETTLE-AMT IN STMT-TAB-ENTRY(STT-IDX)
048000                       TO PCX-STMT-SUM(WS-SUB)
048100               END-IF
048200           END-IF.
048300           SET STT-IDX UP BY 1.
048400           GO TO 452-SUM-STMT-AMTS.
048500       452-EXIT.
048600           EXIT.
048700*
048800       454-SUM-SETL-AMTS.
048900           IF STL-IDX > WS-SETL-REC-COUNT
049000               GO TO 454-EXIT
049100           END-IF.
049200           IF SET-CLASS IN SETL-TAB-ENTRY(STL-IDX) = 5
049300               MOVE SET-MATCH-PIN IN SETL-TAB-ENTRY(STL-IDX) (1:9)
049400                   TO WS-PIN-LOOKUP-VALUE
049500               PERFORM 415-LOOKUP-PIN THRU 415-EXIT
049600               IF WS-SUB NOT > WS-PIN-ENTRY-COUNT
049700                   IF SET-USD-IS-VALID IN SETL-TAB-ENTRY(STL-IDX)
049800                       ADD SET-AMOUNT-USD IN SETL-TAB-ENTRY(STL-IDX)
049900                           TO PCX-SETL-SUM(WS-SUB)
050000                   END-IF
050100               END-IF
050200           END-IF.
050300           SET STL-IDX UP BY 1.
050400           GO TO 454-SUM-SETL-AMTS.
050500       454-EXIT.
050600           EXIT.
050700*
050800       456-COMPUTE-ONE-VARIANCE.
050900           IF PCX-IDX > WS-PIN-ENTRY-COUNT
051000               GO TO 456-EXIT
051100           END-IF.
051200           IF PCX-CLASS(PCX-IDX) = 5
051300               COMPUTE PCX-VARIANCE(PCX-IDX) =
051400                       PCX-SETL-SUM(PCX-IDX) - PCX-STMT-SUM(PCX-IDX)
051500           END-IF.
051600           SET PCX-IDX UP BY 1.
051700           GO TO 456-COMPUTE-ONE-VARIANCE.
051800       456-EXIT.
051900           EXIT.
052000*
052100*    470-STAMP-VARIANCE - CARRIES EACH PIN'S VARIANCE BACK ONTO
052200*    EVERY CLASS-5 RECORD OF BOTH FILES THAT BEARS IT.
052300*
052400       470-STAMP-VARIANCE.
052500           SET STT-IDX TO 1.
052600           PERFORM 472-STAMP-STMT-VARIANCE THRU 472-EXIT.
052700           SET STL-IDX TO 1.
052800           PERFORM 474-STAMP-SETL-VARIANCE THRU 474-EXIT.
052900       470-EXIT.
053000           EXIT.
053100*
053200       472-STAMP-STMT-VARIANCE.
053300           IF STT-IDX > WS-STMT-REC-COUNT
053400               GO TO 472-EXIT
053500           END-IF.
053600           IF STM-CLASS IN STMT-TAB-ENTRY(STT-IDX) = 5
053700               MOVE STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX)
053800                   TO WS-PIN-LOOKUP-VALUE
053900               PERFORM 415-LOOKUP-PIN THRU 415-EXIT
054000               IF WS-SUB NOT > WS-PIN-ENTRY-COUNT
054100                   MOVE PCX-VARIANCE(WS-SUB) TO
054200                        STM-VARIANCE IN STMT-TAB-ENTRY(STT-IDX)
054300                   MOVE 'Y' TO STM-VARIANCE-SET-SW
054400                                    IN STMT-TAB-ENTRY(STT-IDX)
054500               END-IF
054600           END-IF.
054700           SET STT-IDX UP BY 1.
054800           GO TO 472-STAMP-STMT-VARIANCE.
054900       472-EXIT.
055000           EXIT.
055100*
055200       474-STAMP-SETL-VARIANCE.
055300           IF STL-IDX > WS-SETL-REC-COUNT
055400               GO TO 474-EXIT
055500           END-IF.
055600           IF SET-CLASS IN SETL-TAB-ENTRY(STL-IDX) = 5
055700               MOVE SET-MATCH-PIN IN SETL-TAB-ENTRY(STL-IDX) (1:9)
055800                   TO WS-PIN-LOOKUP-VALUE
055900               PERFORM 415-LOOKUP-PIN THRU 415-EXIT
056000               IF WS-SUB NOT > WS-PIN-ENTRY-COUNT
056100                   MOVE PCX-VARIANCE(WS-SUB) TO
056200                        SET-VARIANCE IN SETL-TAB-ENTRY(STL-IDX)
056300                   MOVE 'Y' TO SET-VARIANCE-SET-SW
056400                                    IN SETL-TAB-ENTRY(STL-IDX)
056500               END-IF
056600           END-IF.
056700           SET STL-IDX UP BY 1.
056800           GO TO 474-STAMP-SETL-VARIANCE.
056900       474-EXIT.
057000           EXIT.
057100*
057200*    500-WRITE-CLSF (R-O1/R-O2) - WRITES ONE CLSFWORK RECORD PER
057300*    CLASSIFIED RECORD OF EITHER FILE.  UNCLASSIFIED RECORDS
057400*    (STM-CLASS/SET-CLASS = 0) ARE NOT WRITTEN - CLSFRPT HAS
057500*    NOTHING TO SAY ABOUT THEM.
057600*
057700       500-WRITE-CLSF.
057800           SET STT-IDX TO 1.
057900           PERFORM 502-WRITE-STMT-CLSF THRU 502-EXIT.
058000           SET STL-IDX TO 1.
058100           PERFORM 504-WRITE-SETL-CLSF THRU 504-EXIT.
058200       500-EXIT.
058300           EXIT.
058400*
058500       502-WRITE-STMT-CLSF.
058600           IF STT-IDX > WS-STMT-REC-COUNT
058700               GO TO 502-EXIT
058800           END-IF.
058900           IF STM-CLASS IN STMT-TAB-ENTRY(STT-IDX) NOT = 0
059000               PERFORM 510-BUILD-STMT-CLSF THRU 510-EXIT
059100               PERFORM 520-WRITE-CLSF-REC  THRU 520-EXIT
059200           END-IF.
059300           SET STT-IDX UP BY 1.
059400           GO TO 502-WRITE-STMT-CLSF.
059500       502-EXIT.
059600           EXIT.
059700*
059800       504-WRITE-SETL-CLSF.
059900           IF STL-IDX > WS-SETL-REC-COUNT
060000               GO TO 504-EXIT
060100           END-IF.
060200           IF SET-CLASS IN SETL-TAB-ENTRY(STL-IDX) NOT = 0
060300               PERFORM 530-BUILD-SETL-CLSF THRU 530-EXIT
060400               PERFORM 520-WRITE-CLSF-REC  THRU 520-EXIT
060500           END-IF.
060600           SET STL-IDX UP BY 1.
060700           GO TO 504-WRITE-SETL-CLSF.
060800       504-EXIT.
060900           EXIT.
061000*
061100       510-BUILD-STMT-CLSF.
061200           MOVE 'STM' TO CLSF-SOURCE-FILE-IND.
061300           MOVE STM-CLASS    IN STMT-TAB-ENTRY(STT-IDX) TO CLSF-CLASS.
061400           MOVE STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX) TO CLSF-PIN.
061500           MOVE STM-TYPE      IN STMT-TAB-ENTRY(STT-IDX) TO CLSF-TYPE.
061600           MOVE STM-SETTLE-AMT IN STMT-TAB-ENTRY(STT-IDX)
061700               TO CLSF-AMOUNT.
061800           IF CLSF-CLASS-BOTH
061900               MOVE STM-VARIANCE IN STMT-TAB-ENTRY(STT-IDX)
062000                   TO CLSF-VARIANCE
062100               MOVE 'Y' TO CLSF-VARIANCE-PRESENT-SW
062200               MOVE 'PRESENT IN BOTH' TO CLSF-MATCH-LABEL
062300           ELSE
062400               MOVE 0   TO CLSF-VARIANCE
062500               MOVE 'N' TO CLSF-VARIANCE-PRESENT-SW
062600               MOVE SPACES TO CLSF-MATCH-LABEL
062700               MOVE 'NOT PRESENT IN THE SETTLEMENT FILE BUT'
062800                    TO CLSF-MATCH-LABEL(1:38)
062900               MOVE 'PRESENT IN THE PARTNER STATEMENT FILE'
063000                    TO CLSF-MATCH-LABEL(40:37)
063100           END-IF.
063200       510-EXIT.
063300           EXIT.
063400*
063500       530-BUILD-SETL-CLSF.
063600           MOVE 'SET' TO CLSF-SOURCE-FILE-IND.
063700           MOVE SET-CLASS IN SETL-TAB-ENTRY(STL-IDX) TO CLSF-CLASS.
063800           MOVE SET-MATCH-PIN IN SETL-TAB-ENTRY(STL-IDX) (1:9)
063900               TO CLSF-PIN.
064000           MOVE SET-TYPE IN SETL-TAB-ENTRY(STL-IDX) TO CLSF-TYPE.
064100           MOVE SET-AMOUNT-USD IN SETL-TAB-ENTRY(STL-IDX)
064200               TO CLSF-AMOUNT.
064300           IF CLSF-CLASS-BOTH
064400               MOVE SET-VARIANCE IN SETL-TAB-ENTRY(STL-IDX)
064500                   TO CLSF-VARIANCE
064600               MOVE 'Y' TO CLSF-VARIANCE-PRESENT-SW
064700               MOVE 'PRESENT IN BOTH' TO CLSF-MATCH-LABEL
064800           ELSE
064900               MOVE 0   TO CLSF-VARIANCE
065000               MOVE 'N' TO CLSF-VARIANCE-PRESENT-SW
065100               MOVE SPACES TO CLSF-MATCH-LABEL
065200               MOVE 'PRESENT IN THE SETTLEMENT FILE BUT'
065300                    TO CLSF-MATCH-LABEL(1:34)
065400               MOVE 'NOT IN THE PARTNER STATEMENT FILE'
065500                    TO CLSF-MATCH-LABEL(36:33)
065600           END-IF.
065700       530-EXIT.
065800           EXIT.
065900*
066000       520-WRITE-CLSF-REC.
066100           WRITE CLSF-WORK-RECORD.
066200           IF NOT CLSFWORK-OK
066300               DISPLAY 'RECONMAT - CLSFWORK WRITE ERROR RC='
066400                       WS-CLSFWORK-STATUS
066500               MOVE 16 TO RETURN-CODE
066600               GO TO 900-ABORT-RUN
066700           END-IF.
066800       520-EXIT.
066900           EXIT.
067000*
067100       700-CLOSE-FILES.
067200           CLOSE STMTWORK.
067300           CLOSE SETLWORK.
067400           CLOSE CLSFWORK.
067500       700-EXIT.
067600           EXIT.
067700*
067800       900-ABORT-RUN.
067900           DISPLAY 'RECONMAT - TERMINATING, STATEMENT RECS='
068000                   WS-STMT-REC-COUNT ' SETTLEMENT RECS='
068100                   WS-SETL-REC-COUNT.
068200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
068300           GOBACK.
