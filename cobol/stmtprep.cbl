000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION              *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500* PROGRAM:  STMTPREP                                             *
000600*                                                                *
000700* AUTHOR :  R. RACINE                                           *
000800*                                                                *
000900* READS THE RAW PARTNER-STATEMENT EXTRACT, STRIPS THE REPORT    *
001000* HEADER/BANNER ROWS THE STATEMENT WORKBOOK STILL CARRIES,       *
001100* PULLS THE 9-DIGIT PARTNER PIN OUT OF THE FREE-TEXT             *
001200* DESCRIPTION COLUMN, FLAGS DUPLICATE PINS AND DECIDES WHICH     *
001300* RECORDS ARE ELIGIBLE FOR RECONCILIATION (STM-RECON-TAG).      *
001400* OUTPUT IS THE STMTWORK FILE, LAYOUT STMTREC, READ LATER BY    *
001500* RECONMAT.                                                     *
001600*                                                                *
001700* THE STATEMENT WORKBOOK EXPORT PUTS 9 BANNER/TITLE LINES AT    *
001800* THE TOP, A COLUMN-HEADING LINE ON ROW 10, ANOTHER BANNER ON   *
001900* ROW 11, AND THE FIRST DATA LINE ON ROW 12 - SEE 300-LOAD-RAW. *
002000******************************************************************
002100*
002200*    CL*01  08/14/89  RR   INITIAL VERSION
002300*    CL*02  09/02/89  RR   REQ 10101 - "CANCEL" TEST MUST WIN OVER
002400*                          "DOLLAR RECEIVED" WHEN BOTH PRESENT ON
002500*                          A DUPLICATED PIN
002600*    CL*03  11/09/90  DWS  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
002700*                          THIS PROGRAM, NO CHANGE REQUIRED
002800*    CL*04  07/11/01  KLM  REQ 10447 - PIN MUST BE BOUNDED ON THE
002900*                          LEFT BY A NON-DIGIT, NOT JUST NINE
003000*                          TRAILING DIGITS (WAS MATCHING 10+ RUNS)
003100*    CL*05  05/19/06  RR   RAISED WS-MAX-STMT-RECS TO 2000 - RUN
003200*                          ABENDED SB37 ON THE MARCH VOLUME
003210*    CL*06  06/02/07  RR   REQ 11290 - REPLACED THE INLINE
003220*                          PERFORM/END-PERFORM SCAN LOOPS WITH
003230*                          CALLED PARAGRAPHS, SHOP STANDARD NOW
003240*                          REQUIRES GO TO LOOP-BACK STYLE
003300*
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.    STMTPREP.
003600       AUTHOR.        R. RACINE.
003700       INSTALLATION.  RECONCILIATION PROCESSING CENTER.
003800       DATE-WRITTEN.  08/14/89.
003900       DATE-COMPILED.
004000       SECURITY.      NON-CONFIDENTIAL.
004100*
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800*
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT STMTRAW  ASSIGN TO STMTRAW
005200               ORGANIZATION IS SEQUENTIAL
005300               ACCESS MODE  IS SEQUENTIAL
005400               FILE STATUS  IS WS-STMTRAW-STATUS.
005500*
005600           SELECT STMTWORK ASSIGN TO STMTWORK
005700               ORGANIZATION IS SEQUENTIAL
005800               ACCESS MODE  IS SEQUENTIAL
005900               FILE STATUS  IS WS-STMTWORK-STATUS.
006000*
006100       DATA DIVISION.
006200       FILE SECTION.
006300*
006400       FD  STMTRAW
006500           RECORDING MODE IS F
006600           LABEL RECORDS ARE STANDARD
006700           BLOCK CONTAINS 0 RECORDS.
006800       01  STMT-RAW-RECORD.
006900           05  STMT-RAW-COL-A          PIC X(10).
007000           05  STMT-RAW-COL-B          PIC X(20).
007100           05  STMT-RAW-COL-C          PIC X(15).
007200           05  STMT-RAW-COL-D          PIC X(60).
007300           05  FILLER                  PIC X(84).
007400           05  STMT-RAW-COL-L          PIC S9(11)V99.
007410*
007420*    ALTERNATE VIEW OF COL-A CARRIED OVER FROM THE OLD
007430*    MM/DD/YYYY-STYLE EXTRACT - THE CURRENT EXTRACT USES COL-A
007440*    AS A FREE-FORM DATE STRING, BUT THE PARTS VIEW IS LEFT
007450*    HERE FOR THE DAY IT REVERTS - SEE CL*03.
007460       01  STMT-RAW-DATE-PARTS REDEFINES STMT-RAW-RECORD.
007470           05  STMT-RAW-DATE-MM        PIC X(2).
007480           05  FILLER                  PIC X(1).
007490           05  STMT-RAW-DATE-DD        PIC X(2).
007500           05  FILLER                  PIC X(1).
007510           05  STMT-RAW-DATE-YYYY      PIC X(4).
007520           05  FILLER                  PIC X(192).
007530*
007600       FD  STMTWORK
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           BLOCK CONTAINS 0 RECORDS.
008000       COPY STMTREC.
008100*
008200       WORKING-STORAGE SECTION.
008300*
008400       77  WS-MAX-STMT-RECS            PIC S9(4) COMP-3 VALUE +2000.
008500       77  WS-CANCEL-LEN               PIC S9(4) COMP   VALUE +6.
008600       77  WS-DOLREC-LEN               PIC S9(4) COMP   VALUE +16.
008700       77  WS-SUB                      PIC S9(4) COMP   VALUE +0.
008800       77  WS-SUB2                     PIC S9(4) COMP   VALUE +0.
008900*
009000       01  FILE-STATUS-CODES.
009100           05  WS-STMTRAW-STATUS       PIC X(2) VALUE SPACES.
009200               88  STMTRAW-OK              VALUE '00'.
009300               88  STMTRAW-EOF             VALUE '10'.
009400           05  WS-STMTWORK-STATUS      PIC X(2) VALUE SPACES.
009500               88  STMTWORK-OK             VALUE '00'.
009550           05  FILLER                  PIC X(1).
009600*
009700       01  WS-SWITCHES.
009800           05  WS-RAW-EOF-SW           PIC X(1) VALUE 'N'.
009900               88  WS-RAW-EOF              VALUE 'Y'.
010000           05  WS-ALL-DIGITS-SW        PIC X(1) VALUE 'N'.
010100               88  WS-ALL-DIGITS           VALUE 'Y'.
010200           05  WS-CANCEL-FOUND-SW      PIC X(1) VALUE 'N'.
010300               88  WS-CANCEL-FOUND         VALUE 'Y'.
010400           05  WS-DOLREC-FOUND-SW      PIC X(1) VALUE 'N'.
010500               88  WS-DOLREC-FOUND         VALUE 'Y'.
010600           05  WS-PIN-FOUND-SW         PIC X(1) VALUE 'N'.
010700               88  WS-PIN-WAS-FOUND        VALUE 'Y'.
010750           05  FILLER                  PIC X(1).
010800*
010900       01  WS-COUNTERS.
011000           05  WS-RAW-ROW-NUM          PIC S9(7) COMP-3 VALUE +0.
011100           05  WS-REC-COUNT            PIC S9(7) COMP-3 VALUE +0.
011200           05  WS-PIN-ENTRY-COUNT      PIC S9(7) COMP-3 VALUE +0.
011300           05  WS-DESC-LEN             PIC S9(4) COMP   VALUE +0.
011400           05  WS-TYPE-LEN             PIC S9(4) COMP   VALUE +0.
011500           05  WS-SCAN-POS             PIC S9(4) COMP   VALUE +0.
011550           05  FILLER                  PIC X(1).
011600*
011700*    --- WORK AREA FOR THE TRAILING-PIN SCAN (R-S1) ---
011800       01  WS-PIN-SCAN-AREA.
011900           05  WS-PIN-CANDIDATE        PIC X(9) VALUE SPACES.
012000           05  WS-PIN-BOUNDARY-CHAR    PIC X(1) VALUE SPACE.
012100           05  WS-PIN-START-POS        PIC S9(4) COMP VALUE +0.
012150           05  FILLER                  PIC X(1).
012200*
012300*    --- DISTINCT-PIN / OCCURRENCE-COUNT TABLE (R-S2) ---
012400       01  PIN-COUNT-AREA.
012500           05  PIN-COUNT-TABLE OCCURS 2000 TIMES
012600                                INDEXED BY PCT-IDX.
012700               10  PCT-PIN             PIC X(9).
012800               10  PCT-OCCURS          PIC S9(4) COMP-3.
012850               10  FILLER              PIC X(1).
012900*
013000*    --- IN-MEMORY COPY OF EVERY DATA RECORD ON STMTRAW ---
013100       01  STMT-TABLE-AREA.
013200           05  STMT-TABLE OCCURS 2000 TIMES
013300                          INDEXED BY STT-IDX.
013400               COPY STMTREC REPLACING ==01  STMT-WORK-RECORD==
013500                                    BY ==10  STMT-TAB-ENTRY==.
013600*
013700       01  ABEND-TEST-AREA.
013800           05  ABEND-TEST              PIC X(2) VALUE SPACES.
013900           05  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
013950           05  FILLER                  PIC X(1).
014000*
014200******************************************************************
014300       PROCEDURE DIVISION.
014400******************************************************************
014500*
014600       000-MAIN.
014700           PERFORM 200-OPEN-FILES      THRU 200-EXIT.
014800           PERFORM 300-LOAD-RAW-RECORDS THRU 300-EXIT.
014900           PERFORM 400-TAG-AND-WRITE   THRU 400-EXIT.
015000           PERFORM 700-CLOSE-FILES     THRU 700-EXIT.
015100           GOBACK.
015200*
015300       200-OPEN-FILES.
015400           OPEN INPUT  STMTRAW.
015500           OPEN OUTPUT STMTWORK.
015600           IF NOT STMTRAW-OK
015700               DISPLAY 'STMTPREP - CANNOT OPEN STMTRAW  RC='
015800                       WS-STMTRAW-STATUS
015900               MOVE 16 TO RETURN-CODE
016000               GO TO 900-ABORT-RUN
016100           END-IF.
016200           IF NOT STMTWORK-OK
016300               DISPLAY 'STMTPREP - CANNOT OPEN STMTWORK RC='
016400                       WS-STMTWORK-STATUS
016500               MOVE 16 TO RETURN-CODE
016600               GO TO 900-ABORT-RUN
016700           END-IF.
016800       200-EXIT.
016900           EXIT.
017000*
017100*    300-LOAD-RAW-RECORDS - FIRST PASS.  DISCARDS THE BANNER AND
017200*    COLUMN-HEADING ROWS (1-11), LOADS EVERY DATA ROW INTO
017300*    STMT-TABLE, EXTRACTS THE PARTNER PIN (R-S1) AND TALLIES PIN
017400*    OCCURRENCES INTO PIN-COUNT-TABLE (R-S2) AS IT GOES.
017500*
017600       300-LOAD-RAW-RECORDS.
017700           PERFORM 310-READ-STMTRAW THRU 310-EXIT.
017800           PERFORM 320-PROCESS-ONE-RAW-ROW THRU 320-EXIT
017900               UNTIL WS-RAW-EOF.
018000       300-EXIT.
018100           EXIT.
018200*
018300       310-READ-STMTRAW.
018400           READ STMTRAW
018500               AT END MOVE 'Y' TO WS-RAW-EOF-SW.
018600           IF NOT STMTRAW-EOF AND NOT STMTRAW-OK
018700               DISPLAY 'STMTPREP - STMTRAW READ ERROR RC='
018800                       WS-STMTRAW-STATUS
018900               MOVE 16 TO RETURN-CODE
019000               GO TO 900-ABORT-RUN
019100           END-IF.
019200           ADD 1 TO WS-RAW-ROW-NUM.
019300       310-EXIT.
019400           EXIT.
019500*
019600*    ROWS 1 THRU 9 ARE REPORT BANNER LINES, ROW 10 IS THE COLUMN
019700*    HEADING, ROW 11 IS A SECOND BANNER LINE - ALL DISCARDED.
019800*    DATA BEGINS ON ROW 12.
019900*
020000       320-PROCESS-ONE-RAW-ROW.
020100           IF WS-RAW-ROW-NUM > 11
020200               AND WS-REC-COUNT < WS-MAX-STMT-RECS
020300               ADD 1 TO WS-REC-COUNT
020400               SET STT-IDX TO WS-REC-COUNT
020500               MOVE STMT-RAW-COL-A TO STM-DATE
020600                                        IN STMT-TAB-ENTRY(STT-IDX)
020700               MOVE STMT-RAW-COL-B TO STM-TYPE
020800                                        IN STMT-TAB-ENTRY(STT-IDX)
020900               MOVE STMT-RAW-COL-C TO STM-REF
021000                                        IN STMT-TAB-ENTRY(STT-IDX)
021100               MOVE STMT-RAW-COL-D TO STM-DESC
021200                                        IN STMT-TAB-ENTRY(STT-IDX)
021300               MOVE STMT-RAW-COL-L TO STM-SETTLE-AMT
021400                                        IN STMT-TAB-ENTRY(STT-IDX)
021500               MOVE 'N' TO STM-DUP-SW      IN STMT-TAB-ENTRY(STT-IDX)
021600               MOVE 'N' TO STM-VARIANCE-SET-SW
021700                                        IN STMT-TAB-ENTRY(STT-IDX)
021800               MOVE ZERO TO STM-CLASS     IN STMT-TAB-ENTRY(STT-IDX)
021900               MOVE ZERO TO STM-VARIANCE  IN STMT-TAB-ENTRY(STT-IDX)
022000               PERFORM 600-EXTRACT-PIN THRU 600-EXIT
022100               IF WS-PIN-WAS-FOUND
022200                   MOVE WS-PIN-CANDIDATE TO
022300                        STM-PARTNER-PIN  IN STMT-TAB-ENTRY(STT-IDX)
022400                   MOVE 'Y' TO STM-PIN-PRESENT-SW
022500                                        IN STMT-TAB-ENTRY(STT-IDX)
022600                   PERFORM 660-TALLY-PIN THRU 660-EXIT
022700               ELSE
022800                   MOVE SPACES TO STM-PARTNER-PIN
022900                                        IN STMT-TAB-ENTRY(STT-IDX)
023000                   MOVE 'N' TO STM-PIN-PRESENT-SW
023100                                        IN STMT-TAB-ENTRY(STT-IDX)
023200               END-IF
023300           END-IF.
023400           PERFORM 310-READ-STMTRAW THRU 310-EXIT.
023500       320-EXIT.
023600           EXIT.
023700*
023800*    600-EXTRACT-PIN (R-S1) - THE DESCRIPTION MUST *END* WITH
023900*    EXACTLY 9 DIGITS (TRAILING SPACES ALLOWED) AND THE
024000*    CHARACTER IMMEDIATELY TO THE LEFT OF THOSE 9 DIGITS MUST BE
024100*    A NON-DIGIT (OR THE START OF THE FIELD).  10 OR MORE
024200*    TRAILING DIGITS, OR DIGITS NOT AT THE END, YIELD NO PIN.
024300*
024400*    CL*06  06/02/07  RR   CONVERTED THE TRAILING-BLANK SCAN AND
024500*                          THE ALL-DIGITS SCAN FROM INLINE PERFORM
024600*                          LOOPS TO CALLED PARAGRAPHS (605/607) PER
024700*                          SHOP STANDARD - REQ 11290
024800*
024900       600-EXTRACT-PIN.
025000           MOVE SPACES TO WS-PIN-CANDIDATE.
025100           MOVE 'N'    TO WS-PIN-FOUND-SW.
025200*        FIND THE LAST NON-BLANK CHARACTER IN STM-DESC.
025300           MOVE 60 TO WS-DESC-LEN.
025400           PERFORM 605-FIND-LAST-NONBLANK THRU 605-EXIT.
025500           IF WS-DESC-LEN < 9
025600               GO TO 600-EXIT
025700           END-IF.
025800*        THE 9 DIGITS MUST BE THE LAST 9 NON-BLANK CHARACTERS.
025900           MOVE WS-DESC-LEN TO WS-PIN-START-POS.
026000           SUBTRACT 8 FROM WS-PIN-START-POS.
026100           MOVE 'Y' TO WS-ALL-DIGITS-SW.
026200           MOVE WS-PIN-START-POS TO WS-SCAN-POS.
026300           PERFORM 607-CHECK-ALL-DIGITS THRU 607-EXIT.
026400           IF NOT WS-ALL-DIGITS
026500               GO TO 600-EXIT
026600           END-IF.
026700*        CHECK THE WORD BOUNDARY TO THE LEFT OF THE 9 DIGITS.
026800*        START-OF-FIELD COUNTS AS A BOUNDARY.
026900           IF WS-PIN-START-POS = 1
027000               MOVE WS-DESC-LEN TO WS-PIN-START-POS
027100               SUBTRACT 8 FROM WS-PIN-START-POS
027200               MOVE STM-DESC IN STMT-TAB-ENTRY(STT-IDX)
027300                    (WS-PIN-START-POS:9) TO WS-PIN-CANDIDATE
027400               MOVE 'Y' TO WS-PIN-FOUND-SW
027500               GO TO 600-EXIT
027600           END-IF.
027700           COMPUTE WS-SCAN-POS = WS-PIN-START-POS - 1.
027800           MOVE STM-DESC IN STMT-TAB-ENTRY(STT-IDX)
027900                (WS-SCAN-POS:1) TO WS-PIN-BOUNDARY-CHAR.
028000           IF WS-PIN-BOUNDARY-CHAR IS NUMERIC
028100               GO TO 600-EXIT
028200           END-IF.
028300           MOVE STM-DESC IN STMT-TAB-ENTRY(STT-IDX)
028400                (WS-PIN-START-POS:9) TO WS-PIN-CANDIDATE.
028500           MOVE 'Y' TO WS-PIN-FOUND-SW.
028600       600-EXIT.
028700           EXIT.
028800*
028900*    605-FIND-LAST-NONBLANK - BACKS WS-DESC-LEN UP FROM 60 UNTIL
029000*    IT POINTS AT THE LAST NON-BLANK BYTE OF STM-DESC, OR HITS 0.
029100*
029200       605-FIND-LAST-NONBLANK.
029300           IF WS-DESC-LEN = 0
029400               GO TO 605-EXIT
029500           END-IF.
029600           IF STM-DESC IN STMT-TAB-ENTRY(STT-IDX)
029700                  (WS-DESC-LEN:1) NOT = SPACE
029800               GO TO 605-EXIT
029900           END-IF.
030000           SUBTRACT 1 FROM WS-DESC-LEN.
030100           GO TO 605-FIND-LAST-NONBLANK.
030200       605-EXIT.
030300           EXIT.
030400*
030500*    607-CHECK-ALL-DIGITS - WALKS WS-SCAN-POS FROM THE CANDIDATE
030600*    PIN'S START POSITION THROUGH WS-DESC-LEN, CLEARING
030700*    WS-ALL-DIGITS-SW THE FIRST TIME A NON-NUMERIC BYTE SHOWS UP.
030800*
030900       607-CHECK-ALL-DIGITS.
031000           IF WS-SCAN-POS > WS-DESC-LEN
031100               GO TO 607-EXIT
031200           END-IF.
031300           IF STM-DESC IN STMT-TAB-ENTRY(STT-IDX)
031400                  (WS-SCAN-POS:1) NOT NUMERIC
031500               MOVE 'N' TO WS-ALL-DIGITS-SW
031600           END-IF.
031700           ADD 1 TO WS-SCAN-POS.
031800           GO TO 607-CHECK-ALL-DIGITS.
031900       607-EXIT.
032000           EXIT.
032100*
032200*    620-CHECK-CANCEL / 630-CHECK-DOLLAR-RECEIVED (R-S3) - PLAIN
032300*    CASE-SENSITIVE SUBSTRING SEARCHES OF STM-TYPE.  THE FIELD IS
032400*    FIXED AT 20 BYTES SO THE SCAN RANGE IS COMPUTED FROM THE
032500*    KEYWORD LENGTH, NOT FROM A TRIMMED LENGTH.
032600*
032700       620-CHECK-CANCEL.
032800           MOVE 'N' TO WS-CANCEL-FOUND-SW.
032900           MOVE 1   TO WS-SCAN-POS.
033000           PERFORM 625-SCAN-FOR-CANCEL THRU 625-EXIT.
033100       620-EXIT.
033200           EXIT.
033300*
033400       625-SCAN-FOR-CANCEL.
033500           IF WS-SCAN-POS > 20 - WS-CANCEL-LEN + 1
033600               GO TO 625-EXIT
033700           END-IF.
033800           IF WS-CANCEL-FOUND
033900               GO TO 625-EXIT
034000           END-IF.
034100           IF STM-TYPE IN STMT-TAB-ENTRY(STT-IDX)
034200                   (WS-SCAN-POS:WS-CANCEL-LEN) = 'Cancel'
034300               MOVE 'Y' TO WS-CANCEL-FOUND-SW
034400           END-IF.
034500           ADD 1 TO WS-SCAN-POS.
034600           GO TO 625-SCAN-FOR-CANCEL.
034700       625-EXIT.
034800           EXIT.
034900*
035000       630-CHECK-DOLLAR-RECEIVED.
035100           MOVE 'N' TO WS-DOLREC-FOUND-SW.
035200           MOVE 1   TO WS-SCAN-POS.
035300           PERFORM 635-SCAN-FOR-DOLREC THRU 635-EXIT.
035400       630-EXIT.
035500           EXIT.
035600*
035700       635-SCAN-FOR-DOLREC.
035800           IF WS-SCAN-POS > 20 - WS-DOLREC-LEN + 1
035900               GO TO 635-EXIT
036000           END-IF.
036100           IF WS-DOLREC-FOUND
036200               GO TO 635-EXIT
036300           END-IF.
036400           IF STM-TYPE IN STMT-TAB-ENTRY(STT-IDX)
036500                   (WS-SCAN-POS:WS-DOLREC-LEN) = 'Dollar Received'
036600               MOVE 'Y' TO WS-DOLREC-FOUND-SW
036700           END-IF.
036800           ADD 1 TO WS-SCAN-POS.
036900           GO TO 635-SCAN-FOR-DOLREC.
037000       635-EXIT.
037100           EXIT.
037200*
037300*    400-TAG-AND-WRITE - SECOND PASS (R-S3).  BY NOW EVERY
037400*    DISTINCT PIN'S FINAL OCCURRENCE COUNT IS KNOWN, SO EACH
037500*    RECORD CAN BE TAGGED AND WRITTEN.
037600*
037700       400-TAG-AND-WRITE.
037800           MOVE 1 TO STT-IDX.
037900           PERFORM 410-TAG-ONE-RECORD THRU 410-EXIT.
038000       400-EXIT.
038100           EXIT.
038200*
038300       410-TAG-ONE-RECORD.
038400           IF STT-IDX > WS-REC-COUNT
038500               GO TO 410-EXIT
038600           END-IF.
038700           MOVE 'N' TO STM-DUP-SW IN STMT-TAB-ENTRY(STT-IDX).
038800           IF STM-PIN-PRESENT IN STMT-TAB-ENTRY(STT-IDX)
038900               PERFORM 650-LOOKUP-PIN-COUNT THRU 650-EXIT
039000               IF PCT-OCCURS(WS-SUB) > 1
039100                   MOVE 'Y' TO STM-DUP-SW IN STMT-TAB-ENTRY(STT-IDX)
039200               END-IF
039300           END-IF.
039400           PERFORM 620-CHECK-CANCEL THRU 620-EXIT.
039500           PERFORM 630-CHECK-DOLLAR-RECEIVED THRU 630-EXIT.
039600           IF STM-PIN-IS-DUP IN STMT-TAB-ENTRY(STT-IDX)
039700               IF WS-CANCEL-FOUND
039800                   MOVE 'R' TO STM-RECON-TAG
039900                                IN STMT-TAB-ENTRY(STT-IDX)
040000               ELSE
040100                   IF WS-DOLREC-FOUND
040200                       MOVE 'N' TO STM-RECON-TAG
040300                                    IN STMT-TAB-ENTRY(STT-IDX)
040400                   ELSE
040500                       MOVE 'R' TO STM-RECON-TAG
040600                                    IN STMT-TAB-ENTRY(STT-IDX)
040700                   END-IF
040800               END-IF
040900           ELSE
041000               MOVE 'R' TO STM-RECON-TAG IN STMT-TAB-ENTRY(STT-IDX)
041100           END-IF.
041200           WRITE STMT-WORK-RECORD FROM STMT-TAB-ENTRY(STT-IDX).
041300           IF NOT STMTWORK-OK
041400               DISPLAY 'STMTPREP - STMTWORK WRITE ERROR RC='
041500                       WS-STMTWORK-STATUS
041600               MOVE 16 TO RETURN-CODE
041700               GO TO 900-ABORT-RUN
041800           END-IF.
041900           ADD 1 TO STT-IDX.
042000           GO TO 410-TAG-ONE-RECORD.
042100       410-EXIT.
042200           EXIT.
042300*
042400*    650-LOOKUP-PIN-COUNT - LINEAR SEARCH OF PIN-COUNT-TABLE.
042500*    LEAVES THE MATCHING SLOT IN WS-SUB.
042600*
042700       650-LOOKUP-PIN-COUNT.
042800           MOVE 1 TO WS-SUB.
042900           PERFORM 655-SEARCH-PIN-SLOT THRU 655-EXIT.
043000       650-EXIT.
043100           EXIT.
043200*
043300       655-SEARCH-PIN-SLOT.
043400           IF WS-SUB > WS-PIN-ENTRY-COUNT
043500               GO TO 655-EXIT
043600           END-IF.
043700           IF PCT-PIN(WS-SUB) =
043800                   STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX)
043900               GO TO 655-EXIT
044000           END-IF.
044100           ADD 1 TO WS-SUB.
044200           GO TO 655-SEARCH-PIN-SLOT.
044300       655-EXIT.
044400           EXIT.
044500*
044600*    660-TALLY-PIN - CALLED DURING THE LOAD PASS.  INCREMENTS AN
044700*    EXISTING PIN-COUNT-TABLE ENTRY OR ADDS A NEW ONE.
044800*
044900       660-TALLY-PIN.
045000           PERFORM 650-LOOKUP-PIN-COUNT THRU 650-EXIT.
045100           IF WS-SUB > WS-PIN-ENTRY-COUNT
045200               ADD 1 TO WS-PIN-ENTRY-COUNT
045300               MOVE WS-PIN-ENTRY-COUNT TO WS-SUB
045400               MOVE STM-PARTNER-PIN IN STMT-TAB-ENTRY(STT-IDX)
045500                    TO PCT-PIN(WS-SUB)
045600               MOVE 1 TO PCT-OCCURS(WS-SUB)
045700           ELSE
045800               ADD 1 TO PCT-OCCURS(WS-SUB)
045900           END-IF.
046000       660-EXIT.
046100           EXIT.
046200*
046300       700-CLOSE-FILES.
046400           CLOSE STMTRAW.
046500           CLOSE STMTWORK.
046600       700-EXIT.
046700           EXIT.
046800*
046900       900-ABORT-RUN.
047000           DISPLAY 'STMTPREP - TERMINATING, RECORDS LOADED=' WS-REC-COUNT.
047100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
047200           GOBACK.
